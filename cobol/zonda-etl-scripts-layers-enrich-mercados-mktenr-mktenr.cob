000100******************************************************************
000200* DCLGEN TABLE(MKTENR)                                           *
000300*        LIBRARY(MD1.MERCADOS.DCA(MKTENR))                       *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(ENR-)                                             *
000700*        QUOTE                                                   *
000800*        DBCSDELIM(NO)                                           *
000900*        COLSUFFIX(YES)                                          *
001000* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001100******************************************************************
001200
001300******************************************************************
001400* COBOL DECLARATION FOR TABLE MKTENR                             *
001500* USADA COMO AREA DE REGISTRO (FD) DE ENRICHED-FILE; SE ARMA A   *
001600* PARTIR DE ENR-REGISTRO (COPY MKTENREG) PARA EL GRABADO.        *
001700* CARGA LOS 14 CAMPOS DE ORIGEN DE LA FOTO MAS LOS INDICADORES   *
001800* DE MICROESTRUCTURA Y DE SERIE DE TIEMPO CALCULADOS POR MKTIND01 *
001900******************************************************************
002000 01  ENR.
002100*                       TICKER
002200     10 ENR-TICKER          PIC X(20).
002300*                       TIMESTAMP
002400     10 ENR-TIMESTAMP       PIC X(10).
002500*                       TITLE
002600     10 ENR-TITLE           PIC X(60).
002700*                       EVENT_TICKER
002800     10 ENR-EVENT-TICKER    PIC X(20).
002900*                       CATEGORY
003000     10 ENR-CATEGORY        PIC X(20).
003100*                       STATUS
003200     10 ENR-STATUS          PIC X(10).
003300*                       CLOSE_TIME
003400     10 ENR-CLOSE-TIME      PIC X(10).
003500*                       YES_BID
003600     10 ENR-YES-BID         PIC X(02).
003700*                       YES_ASK
003800     10 ENR-YES-ASK         PIC X(02).
003900*                       NO_BID
004000     10 ENR-NO-BID          PIC X(02).
004100*                       NO_ASK
004200     10 ENR-NO-ASK          PIC X(02).
004300*                       VOLUME
004400     10 ENR-VOLUME          PIC X(09).
004500*                       OPEN_INTEREST
004600     10 ENR-OPEN-INTEREST   PIC X(09).
004700*                       LAST_TRADE_PRICE
004800     10 ENR-LAST-TRADE-PRICE  PIC X(02).
004900*                       MID_YES
005000     10 ENR-MID-YES         PIC -999V9999.
005100*                       IND_MID_YES
005200     10 ENR-IND-MID-YES     PIC X(01).
005300*                       MID_NO
005400     10 ENR-MID-NO          PIC -999V9999.
005500*                       IND_MID_NO
005600     10 ENR-IND-MID-NO      PIC X(01).
005700*                       P_YES
005800     10 ENR-P-YES           PIC -9V9999.
005900*                       IND_P_YES
006000     10 ENR-IND-P-YES       PIC X(01).
006100*                       SPREAD_YES
006200     10 ENR-SPREAD-YES      PIC -999.
006300*                       IND_SPREAD_YES
006400     10 ENR-IND-SPREAD-YES  PIC X(01).
006500*                       REL_SPREAD_YES
006600     10 ENR-REL-SPREAD-YES  PIC -999V9999.
006700*                       IND_REL_SPREAD_YES
006800     10 ENR-IND-REL-SPREAD-YES  PIC X(01).
006900*                       OVERROUND
007000     10 ENR-OVERROUND       PIC -999V9999.
007100*                       IND_OVERROUND
007200     10 ENR-IND-OVERROUND   PIC X(01).
007300*                       DELTA_P
007400     10 ENR-DELTA-P         PIC -9V9999.
007500*                       IND_DELTA_P
007600     10 ENR-IND-DELTA-P     PIC X(01).
007700*                       Z_P
007800     10 ENR-Z-P             PIC -999V9999.
007900*                       IND_Z_P
008000     10 ENR-IND-Z-P         PIC X(01).
008100*                       VOL_P
008200     10 ENR-VOL-P           PIC -9V9999.
008300*                       IND_VOL_P
008400     10 ENR-IND-VOL-P       PIC X(01).
008500*                       RANGE_P
008600     10 ENR-RANGE-P         PIC -9V9999.
008700*                       MOMENTUM_P
008800     10 ENR-MOMENTUM-P      PIC -9V9999.
008900*                       IND_MOMENTUM_P
009000     10 ENR-IND-MOMENTUM-P  PIC X(01).
009100*                       EMA_FAST
009200     10 ENR-EMA-FAST        PIC -9V9999.
009300*                       IND_EMA_FAST
009400     10 ENR-IND-EMA-FAST    PIC X(01).
009500*                       EMA_SLOW
009600     10 ENR-EMA-SLOW        PIC -9V9999.
009700*                       IND_EMA_SLOW
009800     10 ENR-IND-EMA-SLOW    PIC X(01).
009900*                       EMA_DIFF
010000     10 ENR-EMA-DIFF        PIC -9V9999.
010100*                       IND_EMA_DIFF
010200     10 ENR-IND-EMA-DIFF    PIC X(01).
010300*                       TTE_HOURS
010400     10 ENR-TTE-HOURS       PIC -9999999V99.
010500     10 FILLER              PIC X(02).
010600******************************************************************
010700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 42      *
010800******************************************************************
