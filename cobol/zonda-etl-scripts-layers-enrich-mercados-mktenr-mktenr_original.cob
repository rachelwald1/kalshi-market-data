000100******************************************************************
000200* COPYBOOK      : MKTENR                                         *
000300* APLICACION    : MERCADOS - ENRIQUECIMIENTO DE COTIZACIONES     *
000400* DESCRIPCION   : LAYOUT DE TRABAJO (WORKING-STORAGE) DEL        *
000500*                 REGISTRO ENRIQUECIDO: CAMPOS DE LA FOTO MAS    *
000600*                 LOS INDICADORES DE MICROESTRUCTURA Y SERIE DE  *
000700*                 TIEMPO CALCULADOS POR MKTIND01. GEMELA DEL     *
000800*                 DCLGEN PLANO MKTENR.COB.                       *
000900*                                                                 *
001000* NOTA: LOS INDICADORES QUE PUEDEN ESTAR AUSENTES (SIN LIBRO,    *
001100*       SIN HISTORIA SUFICIENTE) LLEVAN UN INDICADOR IND- DE     *
001200*       1 BYTE; EL CAMPO NUMERICO EN SI NUNCA SE USA COMO SU     *
001300*       PROPIO CENTINELA PORQUE CERO ES UN VALOR VALIDO.         *
001400*                                                                 *
001500* HISTORIAL DE CAMBIOS                                            *
001600*   FECHA      PROGRAMADOR   TICKET     DESCRIPCION               *
001700*   ---------- ------------- ---------- ------------------------- *
001800*   1996-09-30 R.A.PEIRANO   Z-0318     ALTA INICIAL - MEDIOS Y   *
001900*                            SPREADS SOLAMENTE                    *
002000*   1997-04-11 R.A.PEIRANO   Z-0330     OVERROUND Y REL-SPREAD    *
002100*   1998-12-01 R.A.PEIRANO   Y2K-004    REVISION Y2K - SIN IMPACTO*
002200*   2001-05-17 D.QUIROGA     Z-0402     INDICADORES DE SERIE DE   *
002300*                            TIEMPO (Z, VOLATILIDAD, RANGO,       *
002400*                            MOMENTUM, EMA) A PEDIDO DE LA MESA   *
002500*   2003-08-25 D.QUIROGA     Z-0455     BYTES IND- DE PRESENCIA   *
002600*                            EN LUGAR DE CERO COMO CENTINELA      *
002700*   2006-02-14 D.QUIROGA     Z-0512     TIEMPO A VENCIMIENTO EN   *
002800*                            HORAS (TTE-HOURS)                    *
002900******************************************************************
003000 01  ENR-REGISTRO.
003100     05  ENR-ORIGEN.
003200         10  ENR-TICKER              PIC X(20).
003300         10  ENR-TIMESTAMP           PIC 9(10).
003400         10  ENR-TITULO              PIC X(60).
003500         10  ENR-EVENTO-TICKER       PIC X(20).
003600         10  ENR-CATEGORIA           PIC X(20).
003700         10  ENR-ESTADO              PIC X(10).
003800         10  ENR-FECHA-CIERRE        PIC 9(10).
003900         10  ENR-YES-BID             PIC 9(2).
004000         10  ENR-YES-ASK             PIC 9(2).
004100         10  ENR-NO-BID              PIC 9(2).
004200         10  ENR-NO-ASK              PIC 9(2).
004300         10  ENR-VOLUMEN             PIC 9(9)      USAGE COMP-3.
004400         10  ENR-OPEN-INTEREST       PIC 9(9)      USAGE COMP-3.
004500         10  ENR-ULTIMO-PRECIO       PIC 9(2).
004600     05  ENR-MICROESTRUCTURA.
004700         10  ENR-MID-YES             PIC S9(3)V9(4) USAGE COMP-3.
004800         10  ENR-IND-MID-YES         PIC X(01)     VALUE 'N'.
004900             88  ENR-MID-YES-PRESENTE        VALUE 'S'.
005000             88  ENR-MID-YES-AUSENTE         VALUE 'N'.
005100         10  ENR-MID-NO              PIC S9(3)V9(4) USAGE COMP-3.
005200         10  ENR-IND-MID-NO          PIC X(01)     VALUE 'N'.
005300             88  ENR-MID-NO-PRESENTE         VALUE 'S'.
005400             88  ENR-MID-NO-AUSENTE          VALUE 'N'.
005500         10  ENR-P-YES               PIC S9(1)V9(4) USAGE COMP-3.
005600         10  ENR-IND-P-YES           PIC X(01)     VALUE 'N'.
005700             88  ENR-P-YES-PRESENTE          VALUE 'S'.
005800             88  ENR-P-YES-AUSENTE           VALUE 'N'.
005900         10  ENR-SPREAD-YES          PIC S9(3)     USAGE COMP-3.
006000         10  ENR-IND-SPREAD-YES      PIC X(01)     VALUE 'N'.
006100             88  ENR-SPREAD-YES-PRESENTE     VALUE 'S'.
006200             88  ENR-SPREAD-YES-AUSENTE      VALUE 'N'.
006300         10  ENR-REL-SPREAD-YES      PIC S9(3)V9(4) USAGE COMP-3.
006400         10  ENR-IND-REL-SPREAD-YES  PIC X(01)     VALUE 'N'.
006500             88  ENR-REL-SPREAD-PRESENTE     VALUE 'S'.
006600             88  ENR-REL-SPREAD-AUSENTE      VALUE 'N'.
006700         10  ENR-OVERROUND           PIC S9(3)V9(4) USAGE COMP-3.
006800         10  ENR-IND-OVERROUND       PIC X(01)     VALUE 'N'.
006900             88  ENR-OVERROUND-PRESENTE      VALUE 'S'.
007000             88  ENR-OVERROUND-AUSENTE       VALUE 'N'.
007100     05  ENR-SERIE-TIEMPO.
007200         10  ENR-DELTA-P             PIC S9(1)V9(4) USAGE COMP-3.
007300         10  ENR-IND-DELTA-P         PIC X(01)     VALUE 'N'.
007400             88  ENR-DELTA-P-PRESENTE        VALUE 'S'.
007500             88  ENR-DELTA-P-AUSENTE         VALUE 'N'.
007600         10  ENR-Z-P                 PIC S9(3)V9(4) USAGE COMP-3.
007700         10  ENR-IND-Z-P             PIC X(01)     VALUE 'N'.
007800             88  ENR-Z-P-PRESENTE            VALUE 'S'.
007900             88  ENR-Z-P-AUSENTE             VALUE 'N'.
008000         10  ENR-VOL-P               PIC S9(1)V9(4) USAGE COMP-3.
008100         10  ENR-IND-VOL-P           PIC X(01)     VALUE 'N'.
008200             88  ENR-VOL-P-PRESENTE          VALUE 'S'.
008300             88  ENR-VOL-P-AUSENTE           VALUE 'N'.
008400         10  ENR-RANGE-P             PIC S9(1)V9(4) USAGE COMP-3.
008500         10  ENR-MOMENTUM-P          PIC S9(1)V9(4) USAGE COMP-3.
008600         10  ENR-IND-MOMENTUM-P      PIC X(01)     VALUE 'N'.
008700             88  ENR-MOMENTUM-P-PRESENTE     VALUE 'S'.
008800             88  ENR-MOMENTUM-P-AUSENTE      VALUE 'N'.
008900         10  ENR-EMA-FAST            PIC S9(1)V9(4) USAGE COMP-3.
009000         10  ENR-IND-EMA-FAST        PIC X(01)     VALUE 'N'.
009100             88  ENR-EMA-FAST-PRESENTE       VALUE 'S'.
009200             88  ENR-EMA-FAST-AUSENTE        VALUE 'N'.
009300         10  ENR-EMA-SLOW            PIC S9(1)V9(4) USAGE COMP-3.
009400         10  ENR-IND-EMA-SLOW        PIC X(01)     VALUE 'N'.
009500             88  ENR-EMA-SLOW-PRESENTE       VALUE 'S'.
009600             88  ENR-EMA-SLOW-AUSENTE        VALUE 'N'.
009700         10  ENR-EMA-DIFF            PIC S9(1)V9(4) USAGE COMP-3.
009800         10  ENR-IND-EMA-DIFF        PIC X(01)     VALUE 'N'.
009900             88  ENR-EMA-DIFF-PRESENTE       VALUE 'S'.
010000             88  ENR-EMA-DIFF-AUSENTE        VALUE 'N'.
010100         10  ENR-TTE-HORAS           PIC S9(7)V9(2) USAGE COMP-3.
010200     05  FILLER                      PIC X(050)    VALUE SPACES.
