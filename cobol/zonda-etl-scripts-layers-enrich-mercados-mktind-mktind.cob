000100      ******************************************************************
000200      * PROGRAMA    : MKTIND01                                        *
000300      * APLICACION  : MERCADOS - ENRIQUECIMIENTO DE COTIZACIONES      *
000400      * TIPO        : BATCH                                           *
000500      * DESCRIPCION : LEE LA FOTO DE MERCADOS BINARIOS (SNAPSHOT-FILE)*
000600      *             : ORDENADA POR TICKER Y TIMESTAMP, CALCULA LOS    *
000700      *             : INDICADORES DE MICROESTRUCTURA (MEDIO, SPREAD,  *
000800      *             : OVERROUND, PROBABILIDAD) Y LOS INDICADORES DE   *
000900      *             : SERIE DE TIEMPO POR TICKER (DELTA, Z-SCORE,     *
001000      *             : VOLATILIDAD, RANGO, MOMENTUM, CRUCE DE EMA,     *
001100      *             : TIEMPO A VENCIMIENTO) Y GRABA EL REGISTRO       *
001200      *             : ENRIQUECIDO EN ENRICHED-FILE.                   *
001300      * ARCHIVOS    : SNAPSHOT-FILE (ENTRADA), ENRICHED-FILE (SALIDA) *
001400      * PROGRAMA(S) : NO LLAMA SUBPROGRAMAS                           *
001500      ******************************************************************
001600      * HISTORIAL DE CAMBIOS                                          *
001700      *   FECHA      PROGRAMADOR   TICKET     DESCRIPCION             *
001800      *   ---------- ------------- ---------- ----------------------- *
001900      *   2003-08-25 D.QUIROGA     Z-0455     ALTA INICIAL - MEDIOS,  *
002000      *              SPREADS Y VALIDACION DE CAMPOS OBLIGATORIOS      *
002100      *   2003-09-09 D.QUIROGA     Z-0459     OVERROUND Y REL-SPREAD  *
002200      *   2004-01-30 D.QUIROGA     Z-0470     FILTRO ONLY-ACTIVE A    *
002300      *              PEDIDO DE LA MESA DE OPERACIONES                *
002400      *   2004-06-18 D.QUIROGA     Z-0481     INDICADORES DE SERIE DE *
002500      *              TIEMPO: DELTA-P, Z-P, VOL-P, RANGE-P             *
002600      *   2004-09-02 D.QUIROGA     Z-0488     MOMENTUM-P Y CRUCE DE   *
002700      *              EMA RAPIDA/LENTA                                 *
002800      *   2005-03-11 M.ITURRALDE   Z-0501     TIEMPO A VENCIMIENTO EN *
002900      *              HORAS (TTE-HORAS), REDONDEO A 2 DECIMALES        *
003000      *   2006-02-14 M.ITURRALDE   Z-0512     BYTES IND- DE PRESENCIA *
003100      *              REEMPLAZAN AL CERO COMO CENTINELA DE AUSENTE     *
003200      *   2007-11-27 M.ITURRALDE   Z-0533     VENTANAS Y REZAGOS      *
003300      *              PARAMETRIZADOS EN WS-PARAMETROS-VENTANA          *
003400      *   2009-05-06 M.ITURRALDE   Z-0560     CONTROL DE CAMPOS       *
003500      *              OBLIGATORIOS AUSENTES ABENDA CON LISTADO         *
003600      *   2011-10-19 F.BUSTAMANTE  Z-0602     RESUMEN DE CORRIDA CON  *
003700      *              FILAS LEIDAS, ESCRITAS Y CANTIDAD DE COLUMNAS    *
003800      *   2013-04-08 L.SOSA        Z-0641     ENRICHED-FILE LLEVABA   *
003900      *              SOLO TICKER + INDICADORES; SE GRABAN TAMBIEN LOS *
004000      *              14 CAMPOS DE LA FOTO DE ORIGEN (VER MKTENR)      *
004100      *              Y SE CORRIGE MOMENTUM-P PARA QUE NO QUEDE        *
004200      *              "PRESENTE" CUANDO EL LIBRO YES ACTUAL FALTA      *
004300      *   2013-05-22 L.SOSA        Z-0644     COPY DE MKTSNAP/MKTENR  *
004400      *              POR NOMBRE DE MIEMBRO (MKTSNAP/MKTENR/MKTSNREG/  *
004500      *              MKTENREG) EN VEZ DE PATH DE ARCHIVO; SE CALIFICA *
004600      *              CON OF ENR-REGISTRO / OF ENR EN 4000 PORQUE MKTENR*
004700      *              PASO A COMPARTIR EL PREFIJO ENR- CON LA COPIA DE *
004800      *              TRABAJO, TAL COMO LO DECLARA SU BANNER DE DCLGEN *
004900      ******************************************************************
005000       IDENTIFICATION DIVISION.
005100       PROGRAM-ID.    MKTIND01.
005200       AUTHOR.        D. QUIROGA.
005300       INSTALLATION.  GERENCIA DE SISTEMAS - MERCADOS.
005400       DATE-WRITTEN.  2003-08-25.
005500       DATE-COMPILED.
005600       SECURITY.      USO INTERNO - GERENCIA DE SISTEMAS.
005700
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM
006200           CLASS NUMERICA-EXTENDIDA IS '0' THRU '9'
006300           UPSI-0 ON STATUS IS WS-UPSI-SOLO-ACTIVOS.
006400
006500       INPUT-OUTPUT SECTION.
006600       FILE-CONTROL.
006700           SELECT SNAPSHOT-FILE ASSIGN TO MKTSNAP
006800               ORGANIZATION IS LINE SEQUENTIAL
006900               ACCESS MODE IS SEQUENTIAL
007000               FILE STATUS IS WS-STAT-SNAPSHOT.
007100
007200           SELECT ENRICHED-FILE ASSIGN TO MKTENR
007300               ORGANIZATION IS LINE SEQUENTIAL
007400               ACCESS MODE IS SEQUENTIAL
007500               FILE STATUS IS WS-STAT-ENRICHED.
007600
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  SNAPSHOT-FILE
008000           LABEL RECORD IS STANDARD.
008100       COPY MKTSNAP.
008200
008300       FD  ENRICHED-FILE
008400           LABEL RECORD IS STANDARD.
008500       COPY MKTENR.
008600
008700       WORKING-STORAGE SECTION.
008800      *----------------------------------------------------------------
008900      * COPIA DE TRABAJO DEL REGISTRO DE ENTRADA Y DEL REGISTRO
009000      * ENRIQUECIDO DE SALIDA (VERSIONES CON PREFIJO Y 88-NIVELES).
009100      *----------------------------------------------------------------
009200       COPY MKTSNREG.
009300       COPY MKTENREG.
009400
009500       01  WS-PARAMETROS-VENTANA.
009600      *    VENTANAS Y REZAGOS DE LOS INDICADORES DE SERIE DE TIEMPO -
009700      *    VALORES POR DEFECTO DEL CONTRATO; SE PODRIAN LEER DE UN
009800      *    MIEMBRO DE PARAMETROS SI LA MESA LOS QUISIERA CAMBIAR.
009900           05  WS-VENTANA-Z            PIC 9(3) COMP    VALUE 60.
010000           05  WS-VENTANA-VOL          PIC 9(3) COMP    VALUE 60.
010100           05  WS-VENTANA-RANGO        PIC 9(3) COMP    VALUE 60.
010200           05  WS-REZAGO-MOMENTUM      PIC 9(3) COMP    VALUE 30.
010300           05  WS-SPAN-EMA-RAPIDA      PIC 9(3) COMP    VALUE 10.
010400           05  WS-SPAN-EMA-LENTA       PIC 9(3) COMP    VALUE 30.
010500           05  WS-TAMANO-HISTORIAL     PIC 9(3) COMP    VALUE 60.
010600           05  FILLER                  PIC X(20)        VALUE SPACES.
010700
010800       01  WS-SWITCHES.
010900           05  WS-SW-FIN-ARCHIVO       PIC X            VALUE 'N'.
011000               88  WS-FIN-ARCHIVO                       VALUE 'S'.
011100           05  WS-UPSI-SOLO-ACTIVOS    PIC X            VALUE 'N'.
011200               88  WS-FILTRAR-SOLO-ACTIVOS               VALUE 'S'.
011300           05  WS-SW-TICKER-ANTERIOR   PIC X            VALUE 'N'.
011400               88  WS-HAY-TICKER-ANTERIOR                VALUE 'S'.
011500           05  WS-SW-P-YES-ANTERIOR    PIC X            VALUE 'N'.
011600               88  WS-HAY-P-YES-ANTERIOR                 VALUE 'S'.
011700           05  WS-SW-EMA-INICIALIZADA  PIC X            VALUE 'N'.
011800               88  WS-EMA-YA-INICIALIZADA                VALUE 'S'.
011900           05  WS-SW-CAMPOS-OK         PIC X            VALUE 'S'.
012000               88  WS-CAMPOS-OBLIGAT-OK                  VALUE 'S'.
012100           05  WS-SW-FILA-A-GRABAR     PIC X            VALUE 'S'.
012200               88  WS-FILA-A-GRABAR                      VALUE 'S'.
012300           05  FILLER                  PIC X(10)        VALUE SPACES.
012400
012500       01  WS-ESTADOS-ARCHIVO.
012600           05  WS-STAT-SNAPSHOT        PIC X(02)        VALUE '00'.
012700               88  WS-STAT-SNAPSHOT-OK                  VALUE '00'.
012800               88  WS-STAT-SNAPSHOT-FIN                 VALUE '10'.
012900           05  WS-STAT-ENRICHED        PIC X(02)        VALUE '00'.
013000               88  WS-STAT-ENRICHED-OK                  VALUE '00'.
013100           05  FILLER                   PIC X(01)        VALUE SPACES.
013200
013300
013400       01  WS-TICKER-ANTERIOR          PIC X(20)        VALUE SPACES.
013500
013600      *----------------------------------------------------------------
013700      * HISTORIAL DE P-YES Y DE DELTA-P DEL TICKER EN CURSO - 60
013800      * POSICIONES ALCANZA PARA LAS TRES VENTANAS (W_Z, W_VOL, W_RANGE)
013900      * Y PARA EL REZAGO DE MOMENTUM (L_MOM = 30). SE REINICIAN EN
014000      * CADA QUIEBRE DE TICKER (2900-REINICIAR-ACUMULADORES).
014100      * LAS SUMAS INTERMEDIAS SE ARRASTRAN CON 8 DECIMALES; EL
014200      * REDONDEO A 4 DECIMALES SE HACE RECIEN AL ASIGNAR EL INDICADOR.
014300      *----------------------------------------------------------------
014400       01  WS-HISTORIAL-P-YES.
014500           05  WS-CANT-HIST-P-YES      PIC 9(3) COMP    VALUE 0.
014600           05  WS-HIST-P-YES OCCURS 60 TIMES
014700                                        PIC S9(1)V9(8) COMP-3.
014800           05  FILLER                   PIC X(01)        VALUE SPACES.
014900
015000
015100       01  WS-HISTORIAL-DELTA.
015200           05  WS-CANT-HIST-DELTA      PIC 9(3) COMP    VALUE 0.
015300           05  WS-HIST-DELTA OCCURS 60 TIMES
015400                                        PIC S9(1)V9(8) COMP-3.
015500           05  FILLER                   PIC X(01)        VALUE SPACES.
015600
015700
015800      *    VISTA EN BLOQUE DEL HISTORIAL DE DELTA-P, RESERVADA PARA
015900      *    UN EVENTUAL VOLCADO BINARIO DE DIAGNOSTICO; POR AHORA NO
016000      *    LA REFERENCIA NINGUN PARRAFO DE ESTE PROGRAMA.
016100           05  WS-HIST-DELTA-BLOQUE REDEFINES WS-HIST-DELTA
016200                                        PIC X(481).
016300
016400       01  WS-P-YES-ANTERIOR           PIC S9(1)V9(8) COMP-3 VALUE 0.
016500       01  WS-EMA-ESTADO.
016600           05  WS-EMA-RAPIDA-VALOR     PIC S9(1)V9(8) COMP-3 VALUE 0.
016700           05  WS-EMA-LENTA-VALOR      PIC S9(1)V9(8) COMP-3 VALUE 0.
016800           05  FILLER                   PIC X(01)        VALUE SPACES.
016900      *    VISTA EN TABLA DE AMBAS EMA - 5000-RESUMEN LA RECORRE
017000      *    PARA MOSTRAR LOS DOS VALORES EN UNA SOLA LINEA DE DISPLAY.
017100       01  WS-EMA-AMBAS REDEFINES WS-EMA-ESTADO
017200                                    PIC S9(1)V9(8) OCCURS 2
017300                                                    COMP-3.
017400
017500
017600       01  WS-LIBROS.
017700           05  WS-SW-LIBRO-YES         PIC X            VALUE 'N'.
017800               88  WS-LIBRO-YES-PRESENTE                 VALUE 'S'.
017900           05  WS-SW-LIBRO-NO          PIC X            VALUE 'N'.
018000               88  WS-LIBRO-NO-PRESENTE                  VALUE 'S'.
018100           05  FILLER                   PIC X(01)        VALUE SPACES.
018200
018300
018400       01  WS-CONTADORES.
018500           05  WS-I                    PIC 9(3) COMP    VALUE 0.
018600           05  WS-J                    PIC 9(3) COMP    VALUE 0.
018700           05  WS-CANT-VENTANA         PIC 9(3) COMP    VALUE 0.
018800           05  WS-INICIO-VENTANA       PIC 9(3) COMP    VALUE 0.
018900           05  WS-SPAN-ACTUAL          PIC 9(3) COMP    VALUE 0.
019000           05  WS-FILAS-LEIDAS         PIC 9(9) COMP    VALUE 0.
019100           05  WS-FILAS-ESCRITAS       PIC 9(9) COMP    VALUE 0.
019200           05  WS-CANT-COLUMNAS        PIC 9(3) COMP    VALUE 42.
019300           05  FILLER                   PIC X(01)        VALUE SPACES.
019400
019500
019600       01  WS-ACUMULADORES-CALCULO.
019700           05  WS-SUMA                 PIC S9(9)V9(8) COMP-3 VALUE 0.
019800           05  WS-MEDIA                PIC S9(9)V9(8) COMP-3 VALUE 0.
019900           05  WS-SUMA-DESVIOS-CUAD    PIC S9(9)V9(8) COMP-3 VALUE 0.
020000           05  WS-VARIANZA             PIC S9(9)V9(8) COMP-3 VALUE 0.
020100           05  WS-DESVIO-STD           PIC S9(9)V9(8) COMP-3 VALUE 0.
020200           05  WS-DIFERENCIA           PIC S9(9)V9(8) COMP-3 VALUE 0.
020300           05  WS-MAXIMO-VENTANA       PIC S9(1)V9(8) COMP-3 VALUE 0.
020400           05  WS-MINIMO-VENTANA       PIC S9(1)V9(8) COMP-3 VALUE 0.
020500           05  WS-ALFA-EMA             PIC S9(1)V9(8) COMP-3 VALUE 0.
020600           05  WS-UNO-MENOS-ALFA       PIC S9(1)V9(8) COMP-3 VALUE 0.
020700           05  WS-DIVISOR-N-MENOS-1    PIC 9(3)       COMP   VALUE 0.
020800           05  WS-SEGUNDOS-A-CIERRE    PIC S9(9)      COMP-3 VALUE 0.
020900           05  WS-HORAS-A-CIERRE       PIC S9(7)V9(4) COMP-3 VALUE 0.
021000           05  FILLER                   PIC X(01)        VALUE SPACES.
021100
021200
021300       01  WS-VALOR-NUMERICO-TEMP      PIC S9(10)     VALUE 0.
021400       01  WS-CAMPO-A-VALIDAR          PIC X(10)      VALUE SPACES.
021500
021600      *----------------------------------------------------------------
021700      * LISTA DE CAMPOS OBLIGATORIOS QUE 1100-VALIDAR-CAMPOS RECORRE;
021800      * SI ALGUNO VIENE EN BLANCO EN EL PRIMER REGISTRO SE ABENDA.
021900      *----------------------------------------------------------------
022000       01  WS-CAMPOS-OBLIGATORIOS.
022100           05  WS-NOMBRE-CAMPO OCCURS 7 TIMES PIC X(20) VALUE SPACES.
022200           05  WS-CAMPO-PRESENTE OCCURS 7 TIMES PIC X VALUE 'S'.
022300               88  WS-EL-CAMPO-PRESENTE VALUE 'S'.
022400           05  FILLER                   PIC X(01)        VALUE SPACES.
022500
022600
022700       01  WS-ESTADO-MAYUSCULAS        PIC X(10)        VALUE SPACES.
022800
022900       01  WS-LINEAS-RESUMEN.
023000           05  WS-LIN-CARGADAS.
023100               10  FILLER              PIC X(14) VALUE 'LOADED ROWS: '.
023200               10  WS-LIN-CARGADAS-NUM PIC ZZZZZZZZ9.
023300           05  WS-LIN-ESCRITAS.
023400               10  FILLER              PIC X(14) VALUE 'WROTE ROWS:  '.
023500               10  WS-LIN-ESCRITAS-NUM PIC ZZZZZZZZ9.
023600           05  WS-LIN-COLUMNAS.
023700               10  FILLER              PIC X(14) VALUE 'COLUMNS NOW: '.
023800               10  WS-LIN-COLUMNAS-NUM PIC ZZ9.
023900           05  FILLER                  PIC X(30) VALUE SPACES.
024000      *    VISTA PLANA DEL BLOQUE DE RESUMEN, RESERVADA PARA CUANDO
024100      *    LA MESA PIDA EL RESUMEN COMO UNA UNICA LINEA DE REPORTE.
024200       01  WS-LINEAS-RESUMEN-BLOQUE REDEFINES WS-LINEAS-RESUMEN
024300                                    PIC X(93).
024400
024500       77  WS-LARGO-CAMPO              PIC 9(3) COMP    VALUE 0.
024600       77  WS-INDICE-TEMP              PIC 9(3) COMP    VALUE 0.
024700
024800       PROCEDURE DIVISION.
024900
025000      *==================================================================
025100      * 0000-MAIN - ORQUESTACION DEL PIPELINE (U4)
025200      *==================================================================
025300       0000-MAIN SECTION.
025400       0000-INICIO-PROGRAMA.
025500           PERFORM 1000-INICIO THRU 1000-EXIT.
025600           PERFORM 2000-PROCESAR-REGISTRO THRU 2000-EXIT
025700               UNTIL WS-FIN-ARCHIVO.
025800           PERFORM 5000-RESUMEN THRU 5000-EXIT.
025900           CLOSE SNAPSHOT-FILE ENRICHED-FILE.
026000           STOP RUN.
026100       0000-MAIN-EXIT.
026200           EXIT.
026300
026400      *------------------------------------------------------------------
026500      * 1000-INICIO - ABRE ARCHIVOS, LEE EL PRIMER REGISTRO, VALIDA
026600      * PRESENCIA DE CAMPOS OBLIGATORIOS Y FIJA EL FILTRO ONLY-ACTIVE.
026700      *------------------------------------------------------------------
026800       1000-INICIO.
026900           OPEN INPUT SNAPSHOT-FILE.
027000           IF NOT WS-STAT-SNAPSHOT-OK
027100               PERFORM 9000-ABEND-SIN-FICHERO THRU 9000-EXIT
027200           END-IF.
027300           OPEN OUTPUT ENRICHED-FILE.
027400      *    UPSI-0 PRENDIDO POR EL OPERADOR EN EL JCL ACTIVA EL FILTRO
027500      *    ONLY-ACTIVE (BAJA LOS REGISTROS CUYO ESTADO NO SEA ACTIVE).
027600           PERFORM 1500-LEER-SIGUIENTE THRU 1500-EXIT.
027700           IF NOT WS-FIN-ARCHIVO
027800               PERFORM 1100-VALIDAR-CAMPOS THRU 1100-EXIT
027900           END-IF.
028000       1000-EXIT.
028100           EXIT.
028200
028300      *------------------------------------------------------------------
028400      * 1100-VALIDAR-CAMPOS - U4 PASO 2: VALIDA QUE EL PRIMER REGISTRO
028500      * TRAIGA LOS CAMPOS OBLIGATORIOS; SI FALTA ALGUNO, ABENDA
028600      * LISTANDOLOS (9100-ABEND-CAMPOS-FALTANTES).
028700      *------------------------------------------------------------------
028800       1100-VALIDAR-CAMPOS.
028900           MOVE 'TICKER'              TO WS-NOMBRE-CAMPO(1).
029000           MOVE 'TIMESTAMP'           TO WS-NOMBRE-CAMPO(2).
029100           MOVE 'CLOSE_TIME'          TO WS-NOMBRE-CAMPO(3).
029200           MOVE 'YES_BID'             TO WS-NOMBRE-CAMPO(4).
029300           MOVE 'YES_ASK'             TO WS-NOMBRE-CAMPO(5).
029400           MOVE 'NO_BID'              TO WS-NOMBRE-CAMPO(6).
029500           MOVE 'NO_ASK'              TO WS-NOMBRE-CAMPO(7).
029600           SET WS-EL-CAMPO-PRESENTE(1) TO TRUE.
029700           SET WS-EL-CAMPO-PRESENTE(2) TO TRUE.
029800           SET WS-EL-CAMPO-PRESENTE(3) TO TRUE.
029900           SET WS-EL-CAMPO-PRESENTE(4) TO TRUE.
030000           SET WS-EL-CAMPO-PRESENTE(5) TO TRUE.
030100           SET WS-EL-CAMPO-PRESENTE(6) TO TRUE.
030200           SET WS-EL-CAMPO-PRESENTE(7) TO TRUE.
030300           IF SNP-TICKER = SPACES
030400               MOVE 'N' TO WS-CAMPO-PRESENTE(1)
030500           END-IF.
030600           IF SNP-TIMESTAMP = SPACES
030700               MOVE 'N' TO WS-CAMPO-PRESENTE(2)
030800           END-IF.
030900           IF SNP-CLOSE-TIME = SPACES
031000               MOVE 'N' TO WS-CAMPO-PRESENTE(3)
031100           END-IF.
031200           IF SNP-YES-BID = SPACES
031300               MOVE 'N' TO WS-CAMPO-PRESENTE(4)
031400           END-IF.
031500           IF SNP-YES-ASK = SPACES
031600               MOVE 'N' TO WS-CAMPO-PRESENTE(5)
031700           END-IF.
031800           IF SNP-NO-BID = SPACES
031900               MOVE 'N' TO WS-CAMPO-PRESENTE(6)
032000           END-IF.
032100           IF SNP-NO-ASK = SPACES
032200               MOVE 'N' TO WS-CAMPO-PRESENTE(7)
032300           END-IF.
032400           MOVE 1 TO WS-I.
032500           PERFORM 1150-VERIFICAR-UNO THRU 1150-EXIT
032600               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 7.
032700           IF NOT WS-CAMPOS-OBLIGAT-OK
032800               PERFORM 9100-ABEND-CAMPOS-FALTANTES THRU 9100-EXIT
032900           END-IF.
033000       1100-EXIT.
033100           EXIT.
033200
033300       1150-VERIFICAR-UNO.
033400           IF NOT WS-EL-CAMPO-PRESENTE(WS-I)
033500               MOVE 'N' TO WS-SW-CAMPOS-OK
033600               DISPLAY 'MKTIND01 - CAMPO OBLIGATORIO AUSENTE: '
033700                       WS-NOMBRE-CAMPO(WS-I)
033800           END-IF.
033900       1150-EXIT.
034000           EXIT.
034100
034200      *------------------------------------------------------------------
034300      * 1500-LEER-SIGUIENTE - LECTURA SECUENCIAL DE SNAPSHOT-FILE.
034400      *------------------------------------------------------------------
034500       1500-LEER-SIGUIENTE.
034600           READ SNAPSHOT-FILE
034700               AT END
034800                   SET WS-FIN-ARCHIVO TO TRUE
034900                   GO TO 1500-EXIT
035000           END-READ.
035100           ADD 1 TO WS-FILAS-LEIDAS.
035200           PERFORM 1600-CARGAR-REGISTRO THRU 1600-EXIT.
035300       1500-EXIT.
035400           EXIT.
035500
035600      *------------------------------------------------------------------
035700      * 1600-CARGAR-REGISTRO - PASA EL REGISTRO CRUDO (SNP) A LA COPIA
035800      * DE TRABAJO (MKT-REGISTRO) SANEANDO LOS CAMPOS NUMERICOS
035900      * (U1 AS-INT: NO NUMERICO O AUSENTE PASA A CERO).
036000      *------------------------------------------------------------------
036100       1600-CARGAR-REGISTRO.
036200           MOVE SNP-TICKER          TO MKT-TICKER.
036300           MOVE SNP-TITLE           TO MKT-TITULO.
036400           MOVE SNP-EVENT-TICKER    TO MKT-EVENTO-TICKER.
036500           MOVE SNP-CATEGORY        TO MKT-CATEGORIA.
036600           MOVE SNP-STATUS          TO MKT-ESTADO.
036700           MOVE 10 TO WS-LARGO-CAMPO.
036800           MOVE SNP-TIMESTAMP       TO WS-CAMPO-A-VALIDAR.
036900           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
037000           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-TIMESTAMP.
037100           MOVE 10 TO WS-LARGO-CAMPO.
037200           MOVE SNP-CLOSE-TIME      TO WS-CAMPO-A-VALIDAR.
037300           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
037400           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-FECHA-CIERRE.
037500           MOVE 02 TO WS-LARGO-CAMPO.
037600           MOVE SNP-YES-BID         TO WS-CAMPO-A-VALIDAR.
037700           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
037800           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-YES-BID.
037900           MOVE 02 TO WS-LARGO-CAMPO.
038000           MOVE SNP-YES-ASK         TO WS-CAMPO-A-VALIDAR.
038100           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
038200           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-YES-ASK.
038300           MOVE 02 TO WS-LARGO-CAMPO.
038400           MOVE SNP-NO-BID          TO WS-CAMPO-A-VALIDAR.
038500           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
038600           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-NO-BID.
038700           MOVE 02 TO WS-LARGO-CAMPO.
038800           MOVE SNP-NO-ASK          TO WS-CAMPO-A-VALIDAR.
038900           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
039000           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-NO-ASK.
039100           MOVE 09 TO WS-LARGO-CAMPO.
039200           MOVE SNP-VOLUME          TO WS-CAMPO-A-VALIDAR.
039300           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
039400           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-VOLUMEN.
039500           MOVE 09 TO WS-LARGO-CAMPO.
039600           MOVE SNP-OPEN-INTEREST   TO WS-CAMPO-A-VALIDAR.
039700           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
039800           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-OPEN-INTEREST.
039900           MOVE 02 TO WS-LARGO-CAMPO.
040000           MOVE SNP-LAST-TRADE-PRICE TO WS-CAMPO-A-VALIDAR.
040100           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
040200           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-ULTIMO-PRECIO.
040300       1600-EXIT.
040400           EXIT.
040500
040600      *==================================================================
040700      * SERIE 2000 - U1 MICROESTRUCTURA, U3 INDICADORES DE SERIE DE
040800      * TIEMPO Y U4 FILTRO ONLY-ACTIVE (BATCH FLOW U3/U4)
040900      *==================================================================
041000       2000-PROCESAR-REGISTRO.
041100           PERFORM 1200-FILTRAR-ACTIVOS THRU 1200-EXIT.
041200           IF WS-FILA-A-GRABAR
041300               PERFORM 2050-PUNTO-CONTROL-TICKER THRU 2050-EXIT
041400               PERFORM 2200-CALC-LIBROS THRU 2200-EXIT
041500               PERFORM 2300-CALC-MEDIOS THRU 2300-EXIT
041600               PERFORM 2400-CALC-SPREADS THRU 2400-EXIT
041700               PERFORM 2500-CALC-OVERROUND THRU 2500-EXIT
041800               PERFORM 2600-CALC-PROBABILIDAD THRU 2600-EXIT
041900               PERFORM 2700-CALC-DELTA THRU 2700-EXIT
042000               PERFORM 3000-ACTUALIZAR-HISTORIAL THRU 3000-EXIT
042100               PERFORM 3100-CALC-Z-P THRU 3100-EXIT
042200               PERFORM 3200-CALC-VOL-P THRU 3200-EXIT
042300               PERFORM 3300-CALC-RANGE-P THRU 3300-EXIT
042400               PERFORM 3400-CALC-MOMENTUM-P THRU 3400-EXIT
042500               PERFORM 3500-CALC-EMA-RAPIDA THRU 3500-EXIT
042600               PERFORM 3550-CALC-EMA-LENTA THRU 3550-EXIT
042700               PERFORM 3600-CALC-EMA-DIFF THRU 3600-EXIT
042800               PERFORM 3700-CALC-TTE THRU 3700-EXIT
042900               PERFORM 4000-ESCRIBIR-ENRIQUECIDO THRU 4000-EXIT
043000           END-IF.
043100      *    LA MARCA DE TICKER ANTERIOR SE ACTUALIZA AUNQUE EL REGISTRO
043200      *    HAYA SIDO BAJADO POR ONLY-ACTIVE, PARA NO ROMPER EL QUIEBRE
043300      *    DE CONTROL DEL PROXIMO REGISTRO QUE SI QUEDE.
043400           MOVE MKT-TICKER TO WS-TICKER-ANTERIOR.
043500           SET WS-HAY-TICKER-ANTERIOR TO TRUE.
043600           PERFORM 1500-LEER-SIGUIENTE THRU 1500-EXIT.
043700       2000-EXIT.
043800           EXIT.
043900
044000      *------------------------------------------------------------------
044100      * 1200-FILTRAR-ACTIVOS - U4 PASO 3: SI EL SWITCH ONLY-ACTIVE
044200      * (UPSI-0) ESTA PRENDIDO, BAJA LOS REGISTROS CUYO ESTADO EN
044300      * MAYUSCULAS NO SEA 'ACTIVE'.
044400      *------------------------------------------------------------------
044500       1200-FILTRAR-ACTIVOS.
044600           SET WS-FILA-A-GRABAR TO TRUE.
044700           IF WS-FILTRAR-SOLO-ACTIVOS
044800               MOVE MKT-ESTADO TO WS-ESTADO-MAYUSCULAS
044900               PERFORM 1250-MAYUSCULAS-ESTADO THRU 1250-EXIT
045000               IF WS-ESTADO-MAYUSCULAS NOT = 'ACTIVE    '
045100                   MOVE 'N' TO WS-SW-FILA-A-GRABAR
045200               END-IF
045300           END-IF.
045400       1200-EXIT.
045500           EXIT.
045600
045700      *------------------------------------------------------------------
045800      * 1250-MAYUSCULAS-ESTADO - PASA WS-ESTADO-MAYUSCULAS A MAYUSCULAS
045900      * CARACTER POR CARACTER (SIN FUNCION INTRINSECA).
046000      *------------------------------------------------------------------
046100       1250-MAYUSCULAS-ESTADO.
046200           INSPECT WS-ESTADO-MAYUSCULAS
046300               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
046400                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
046500       1250-EXIT.
046600           EXIT.
046700
046800      *------------------------------------------------------------------
046900      * 2050-PUNTO-CONTROL-TICKER - QUIEBRE DE CONTROL: SI EL TICKER
047000      * CAMBIO RESPECTO DEL REGISTRO ANTERIOR (O ES EL PRIMERO), TODO
047100      * EL ESTADO ACUMULADO DE VENTANAS SE REINICIA.
047200      *------------------------------------------------------------------
047300       2050-PUNTO-CONTROL-TICKER.
047400           IF NOT WS-HAY-TICKER-ANTERIOR
047500               PERFORM 2900-REINICIAR-ACUMULADORES THRU 2900-EXIT
047600           ELSE
047700               IF MKT-TICKER NOT = WS-TICKER-ANTERIOR
047800                   PERFORM 2900-REINICIAR-ACUMULADORES THRU 2900-EXIT
047900               END-IF
048000           END-IF.
048100       2050-EXIT.
048200           EXIT.
048300
048400      *------------------------------------------------------------------
048500      * 2100-AS-INT-VALIDAR (U1) - WS-CAMPO-A-VALIDAR A ENTERO, SOLO
048600      * SOBRE LOS PRIMEROS WS-LARGO-CAMPO BYTES (EL ANCHO REAL DEL
048700      * CAMPO DE ORIGEN EN EL DCLGEN); NO NUMERICO O EN BLANCO PASA
048800      * A CERO. WS-LARGO-CAMPO LO CARGA 1600-CARGAR-REGISTRO ANTES
048900      * DE CADA LLAMADA.
049000      *------------------------------------------------------------------
049100       2100-AS-INT-VALIDAR.
049200           IF WS-CAMPO-A-VALIDAR(1:WS-LARGO-CAMPO) IS NUMERIC
049300               MOVE WS-CAMPO-A-VALIDAR(1:WS-LARGO-CAMPO)
049400                                       TO WS-VALOR-NUMERICO-TEMP
049500           ELSE
049600               MOVE 0 TO WS-VALOR-NUMERICO-TEMP
049700           END-IF.
049800       2100-EXIT.
049900           EXIT.
050000
050100      *------------------------------------------------------------------
050200      * 2200-CALC-LIBROS (U1) - LIBRO YES PRESENTE SSI YES-BID Y
050300      * YES-ASK SON MAYORES A CERO; IDEM LIBRO NO.
050400      *------------------------------------------------------------------
050500       2200-CALC-LIBROS.
050600           SET WS-LIBRO-YES-PRESENTE TO FALSE.
050700           SET WS-LIBRO-NO-PRESENTE  TO FALSE.
050800           IF MKT-YES-BID > 0 AND MKT-YES-ASK > 0
050900               SET WS-LIBRO-YES-PRESENTE TO TRUE
051000           END-IF.
051100           IF MKT-NO-BID > 0 AND MKT-NO-ASK > 0
051200               SET WS-LIBRO-NO-PRESENTE TO TRUE
051300           END-IF.
051400       2200-EXIT.
051500           EXIT.
051600
051700      *------------------------------------------------------------------
051800      * 2300-CALC-MEDIOS (U1) - MID-YES Y MID-NO; EXACTO A MEDIO
051900      * CENTAVO, SIN REDONDEO.
052000      *------------------------------------------------------------------
052100       2300-CALC-MEDIOS.
052200           IF WS-LIBRO-YES-PRESENTE
052300               COMPUTE ENR-MID-YES = (MKT-YES-BID + MKT-YES-ASK) / 2
052400               SET ENR-MID-YES-PRESENTE TO TRUE
052500           ELSE
052600               MOVE 0 TO ENR-MID-YES
052700               SET ENR-MID-YES-AUSENTE TO TRUE
052800           END-IF.
052900           IF WS-LIBRO-NO-PRESENTE
053000               COMPUTE ENR-MID-NO = (MKT-NO-BID + MKT-NO-ASK) / 2
053100               SET ENR-MID-NO-PRESENTE TO TRUE
053200           ELSE
053300               MOVE 0 TO ENR-MID-NO
053400               SET ENR-MID-NO-AUSENTE TO TRUE
053500           END-IF.
053600       2300-EXIT.
053700           EXIT.
053800
053900      *------------------------------------------------------------------
054000      * 2400-CALC-SPREADS (U1) - SPREAD-YES Y REL-SPREAD-YES
054100      * (4 DECIMALES, REDONDEO AL MAS CERCANO).
054200      *------------------------------------------------------------------
054300       2400-CALC-SPREADS.
054400           IF WS-LIBRO-YES-PRESENTE
054500               COMPUTE ENR-SPREAD-YES = MKT-YES-ASK - MKT-YES-BID
054600               SET ENR-SPREAD-YES-PRESENTE TO TRUE
054700           ELSE
054800               MOVE 0 TO ENR-SPREAD-YES
054900               SET ENR-SPREAD-YES-AUSENTE TO TRUE
055000           END-IF.
055100           IF ENR-SPREAD-YES-PRESENTE AND ENR-MID-YES > 0
055200               COMPUTE ENR-REL-SPREAD-YES ROUNDED =
055300                       ENR-SPREAD-YES / ENR-MID-YES
055400               SET ENR-REL-SPREAD-PRESENTE TO TRUE
055500           ELSE
055600               MOVE 0 TO ENR-REL-SPREAD-YES
055700               SET ENR-REL-SPREAD-AUSENTE TO TRUE
055800           END-IF.
055900       2400-EXIT.
056000           EXIT.
056100
056200      *------------------------------------------------------------------
056300      * 2500-CALC-OVERROUND (U1) - SOLO SI AMBAS PUNTAS DE VENTA
056400      * (YES-ASK Y NO-ASK) SON MAYORES A CERO.
056500      *------------------------------------------------------------------
056600       2500-CALC-OVERROUND.
056700           IF MKT-YES-ASK > 0 AND MKT-NO-ASK > 0
056800               COMPUTE ENR-OVERROUND ROUNDED =
056900                   (MKT-YES-ASK + MKT-NO-ASK) / 100 - 1
057000               SET ENR-OVERROUND-PRESENTE TO TRUE
057100           ELSE
057200               MOVE 0 TO ENR-OVERROUND
057300               SET ENR-OVERROUND-AUSENTE TO TRUE
057400           END-IF.
057500       2500-EXIT.
057600           EXIT.
057700
057800      *------------------------------------------------------------------
057900      * 2600-CALC-PROBABILIDAD (U3) - P-YES = MID-YES / 100. UNA FILA
058000      * SIN LIBRO YES NO APORTA P-YES (SIGUE AUSENTE, NO ENTRA A LAS
058100      * VENTANAS).
058200      *------------------------------------------------------------------
058300       2600-CALC-PROBABILIDAD.
058400           IF ENR-MID-YES-PRESENTE
058500               COMPUTE ENR-P-YES ROUNDED = ENR-MID-YES / 100
058600               SET ENR-P-YES-PRESENTE TO TRUE
058700           ELSE
058800               MOVE 0 TO ENR-P-YES
058900               SET ENR-P-YES-AUSENTE TO TRUE
059000           END-IF.
059100       2600-EXIT.
059200           EXIT.
059300
059400      *------------------------------------------------------------------
059500      * 2700-CALC-DELTA (U3) - DELTA-P = P-YES ACTUAL MENOS EL ULTIMO
059600      * P-YES PRESENTE DEL MISMO TICKER; AUSENTE EN EL PRIMER P-YES.
059700      *------------------------------------------------------------------
059800       2700-CALC-DELTA.
059900           IF ENR-P-YES-PRESENTE
060000               IF WS-HAY-P-YES-ANTERIOR
060100                   COMPUTE ENR-DELTA-P ROUNDED =
060200                           ENR-P-YES - WS-P-YES-ANTERIOR
060300                   SET ENR-DELTA-P-PRESENTE TO TRUE
060400               ELSE
060500                   MOVE 0 TO ENR-DELTA-P
060600                   SET ENR-DELTA-P-AUSENTE TO TRUE
060700               END-IF
060800               MOVE ENR-P-YES TO WS-P-YES-ANTERIOR
060900               SET WS-HAY-P-YES-ANTERIOR TO TRUE
061000           ELSE
061100               MOVE 0 TO ENR-DELTA-P
061200               SET ENR-DELTA-P-AUSENTE TO TRUE
061300           END-IF.
061400       2700-EXIT.
061500           EXIT.
061600
061700      *------------------------------------------------------------------
061800      * 3000-ACTUALIZAR-HISTORIAL (U3) - DESPLAZA LAS VENTANAS
061900      * WS-HIST-P-YES Y WS-HIST-DELTA (LAS MAS ANTIGUAS SALEN POR LA
062000      * IZQUIERDA) Y AGREGA EL VALOR PRESENTE MAS RECIENTE AL FINAL.
062100      *------------------------------------------------------------------
062200       3000-ACTUALIZAR-HISTORIAL.
062300           IF ENR-P-YES-PRESENTE
062400               IF WS-CANT-HIST-P-YES < WS-TAMANO-HISTORIAL
062500                   ADD 1 TO WS-CANT-HIST-P-YES
062600               ELSE
062700                   PERFORM 3010-DESPLAZAR-P-YES THRU 3010-EXIT
062800                       VARYING WS-I FROM 1 BY 1
062900                       UNTIL WS-I > WS-TAMANO-HISTORIAL - 1
063000               END-IF
063100               MOVE ENR-P-YES TO WS-HIST-P-YES(WS-CANT-HIST-P-YES)
063200           END-IF.
063300           IF ENR-DELTA-P-PRESENTE
063400               IF WS-CANT-HIST-DELTA < WS-TAMANO-HISTORIAL
063500                   ADD 1 TO WS-CANT-HIST-DELTA
063600               ELSE
063700                   PERFORM 3020-DESPLAZAR-DELTA THRU 3020-EXIT
063800                       VARYING WS-I FROM 1 BY 1
063900                       UNTIL WS-I > WS-TAMANO-HISTORIAL - 1
064000               END-IF
064100               MOVE ENR-DELTA-P TO WS-HIST-DELTA(WS-CANT-HIST-DELTA)
064200           END-IF.
064300       3000-EXIT.
064400           EXIT.
064500
064600       3010-DESPLAZAR-P-YES.
064700           MOVE WS-HIST-P-YES(WS-I + 1) TO WS-HIST-P-YES(WS-I).
064800       3010-EXIT.
064900           EXIT.
065000
065100       3020-DESPLAZAR-DELTA.
065200           MOVE WS-HIST-DELTA(WS-I + 1) TO WS-HIST-DELTA(WS-I).
065300       3020-EXIT.
065400           EXIT.
065500
065600      *------------------------------------------------------------------
065700      * 3100-CALC-Z-P (U3) - Z-P SOBRE LAS ULTIMAS W_Z POSICIONES DE
065800      * P-YES (DESVIO MUESTRAL, DIVISOR N-1). AUSENTE SI HAY MENOS DE
065900      * 2 VALORES O EL DESVIO ES CERO.
066000      *------------------------------------------------------------------
066100       3100-CALC-Z-P.
066200           MOVE WS-VENTANA-Z TO WS-CANT-VENTANA.
066300           IF WS-CANT-VENTANA > WS-CANT-HIST-P-YES
066400               MOVE WS-CANT-HIST-P-YES TO WS-CANT-VENTANA
066500           END-IF.
066600           IF WS-CANT-VENTANA < 2 OR NOT ENR-P-YES-PRESENTE
066700               MOVE 0 TO ENR-Z-P
066800               SET ENR-Z-P-AUSENTE TO TRUE
066900           ELSE
067000               COMPUTE WS-INICIO-VENTANA =
067100                       WS-CANT-HIST-P-YES - WS-CANT-VENTANA + 1
067200               MOVE 0 TO WS-SUMA
067300               PERFORM 3110-SUMAR-P-YES THRU 3110-EXIT
067400                   VARYING WS-I FROM WS-INICIO-VENTANA BY 1
067500                   UNTIL WS-I > WS-CANT-HIST-P-YES
067600               COMPUTE WS-MEDIA = WS-SUMA / WS-CANT-VENTANA
067700               MOVE 0 TO WS-SUMA-DESVIOS-CUAD
067800               PERFORM 3120-SUMAR-DESVIO-CUAD THRU 3120-EXIT
067900                   VARYING WS-I FROM WS-INICIO-VENTANA BY 1
068000                   UNTIL WS-I > WS-CANT-HIST-P-YES
068100               COMPUTE WS-DIVISOR-N-MENOS-1 = WS-CANT-VENTANA - 1
068200               COMPUTE WS-VARIANZA =
068300                       WS-SUMA-DESVIOS-CUAD / WS-DIVISOR-N-MENOS-1
068400               PERFORM 3900-RAIZ-CUADRADA THRU 3900-EXIT
068500               IF WS-DESVIO-STD = 0
068600                   MOVE 0 TO ENR-Z-P
068700                   SET ENR-Z-P-AUSENTE TO TRUE
068800               ELSE
068900                   COMPUTE ENR-Z-P ROUNDED =
069000                           (ENR-P-YES - WS-MEDIA) / WS-DESVIO-STD
069100                   SET ENR-Z-P-PRESENTE TO TRUE
069200               END-IF
069300           END-IF.
069400       3100-EXIT.
069500           EXIT.
069600
069700       3110-SUMAR-P-YES.
069800           ADD WS-HIST-P-YES(WS-I) TO WS-SUMA.
069900       3110-EXIT.
070000           EXIT.
070100
070200       3120-SUMAR-DESVIO-CUAD.
070300           COMPUTE WS-DIFERENCIA = WS-HIST-P-YES(WS-I) - WS-MEDIA.
070400           COMPUTE WS-SUMA-DESVIOS-CUAD ROUNDED =
070500                   WS-SUMA-DESVIOS-CUAD + (WS-DIFERENCIA * WS-DIFERENCIA).
070600       3120-EXIT.
070700           EXIT.
070800
070900      *------------------------------------------------------------------
071000      * 3900-RAIZ-CUADRADA - RAIZ CUADRADA DE WS-VARIANZA POR NEWTON-
071100      * RAPHSON (SIN FUNCION INTRINSECA). 12 ITERACIONES ALCANZAN Y
071200      * SOBRAN PARA 8 DECIMALES DE PRECISION EN ESTE RANGO DE VALORES.
071300      *------------------------------------------------------------------
071400       3900-RAIZ-CUADRADA.
071500           IF WS-VARIANZA <= 0
071600               MOVE 0 TO WS-DESVIO-STD
071700           ELSE
071800               MOVE WS-VARIANZA TO WS-DESVIO-STD
071900               MOVE 1 TO WS-I
072000               PERFORM 3910-ITERAR-NEWTON THRU 3910-EXIT
072100                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 12
072200           END-IF.
072300       3900-EXIT.
072400           EXIT.
072500
072600       3910-ITERAR-NEWTON.
072700           COMPUTE WS-DESVIO-STD ROUNDED =
072800               (WS-DESVIO-STD + (WS-VARIANZA / WS-DESVIO-STD)) / 2.
072900       3910-EXIT.
073000           EXIT.
073100
073200      *------------------------------------------------------------------
073300      * 3200-CALC-VOL-P (U3) - DESVIO MUESTRAL DE DELTA-P SOBRE LAS
073400      * ULTIMAS W_VOL POSICIONES. AUSENTE CON MENOS DE 2 DELTAS.
073500      *------------------------------------------------------------------
073600       3200-CALC-VOL-P.
073700           MOVE WS-VENTANA-VOL TO WS-CANT-VENTANA.
073800           IF WS-CANT-VENTANA > WS-CANT-HIST-DELTA
073900               MOVE WS-CANT-HIST-DELTA TO WS-CANT-VENTANA
074000           END-IF.
074100           IF WS-CANT-VENTANA < 2
074200               MOVE 0 TO ENR-VOL-P
074300               SET ENR-VOL-P-AUSENTE TO TRUE
074400           ELSE
074500               COMPUTE WS-INICIO-VENTANA =
074600                       WS-CANT-HIST-DELTA - WS-CANT-VENTANA + 1
074700               MOVE 0 TO WS-SUMA
074800               PERFORM 3210-SUMAR-DELTA THRU 3210-EXIT
074900                   VARYING WS-I FROM WS-INICIO-VENTANA BY 1
075000                   UNTIL WS-I > WS-CANT-HIST-DELTA
075100               COMPUTE WS-MEDIA = WS-SUMA / WS-CANT-VENTANA
075200               MOVE 0 TO WS-SUMA-DESVIOS-CUAD
075300               PERFORM 3220-SUMAR-DESVIO-DELTA THRU 3220-EXIT
075400                   VARYING WS-I FROM WS-INICIO-VENTANA BY 1
075500                   UNTIL WS-I > WS-CANT-HIST-DELTA
075600               COMPUTE WS-DIVISOR-N-MENOS-1 = WS-CANT-VENTANA - 1
075700               COMPUTE WS-VARIANZA =
075800                       WS-SUMA-DESVIOS-CUAD / WS-DIVISOR-N-MENOS-1
075900               PERFORM 3900-RAIZ-CUADRADA THRU 3900-EXIT
076000               COMPUTE ENR-VOL-P ROUNDED = WS-DESVIO-STD
076100               SET ENR-VOL-P-PRESENTE TO TRUE
076200           END-IF.
076300       3200-EXIT.
076400           EXIT.
076500
076600       3210-SUMAR-DELTA.
076700           ADD WS-HIST-DELTA(WS-I) TO WS-SUMA.
076800       3210-EXIT.
076900           EXIT.
077000
077100       3220-SUMAR-DESVIO-DELTA.
077200           COMPUTE WS-DIFERENCIA = WS-HIST-DELTA(WS-I) - WS-MEDIA.
077300           COMPUTE WS-SUMA-DESVIOS-CUAD ROUNDED =
077400                   WS-SUMA-DESVIOS-CUAD + (WS-DIFERENCIA * WS-DIFERENCIA).
077500       3220-EXIT.
077600           EXIT.
077700
077800      *------------------------------------------------------------------
077900      * 3300-CALC-RANGE-P (U3) - MAXIMO MENOS MINIMO DE LAS ULTIMAS
078000      * W_RANGE POSICIONES DE P-YES; DEFINIDO DESDE EL PRIMER VALOR.
078100      *------------------------------------------------------------------
078200       3300-CALC-RANGE-P.
078300           IF WS-CANT-HIST-P-YES = 0
078400               MOVE 0 TO ENR-RANGE-P
078500           ELSE
078600               MOVE WS-VENTANA-RANGO TO WS-CANT-VENTANA
078700               IF WS-CANT-VENTANA > WS-CANT-HIST-P-YES
078800                   MOVE WS-CANT-HIST-P-YES TO WS-CANT-VENTANA
078900               END-IF
079000               COMPUTE WS-INICIO-VENTANA =
079100                       WS-CANT-HIST-P-YES - WS-CANT-VENTANA + 1
079200               MOVE WS-HIST-P-YES(WS-INICIO-VENTANA) TO WS-MAXIMO-VENTANA
079300               MOVE WS-HIST-P-YES(WS-INICIO-VENTANA) TO WS-MINIMO-VENTANA
079400               PERFORM 3310-COMPARAR-MAX-MIN THRU 3310-EXIT
079500                   VARYING WS-I FROM WS-INICIO-VENTANA BY 1
079600                   UNTIL WS-I > WS-CANT-HIST-P-YES
079700               COMPUTE ENR-RANGE-P ROUNDED =
079800                       WS-MAXIMO-VENTANA - WS-MINIMO-VENTANA
079900           END-IF.
080000       3300-EXIT.
080100           EXIT.
080200
080300       3310-COMPARAR-MAX-MIN.
080400           IF WS-HIST-P-YES(WS-I) > WS-MAXIMO-VENTANA
080500               MOVE WS-HIST-P-YES(WS-I) TO WS-MAXIMO-VENTANA
080600           END-IF.
080700           IF WS-HIST-P-YES(WS-I) < WS-MINIMO-VENTANA
080800               MOVE WS-HIST-P-YES(WS-I) TO WS-MINIMO-VENTANA
080900           END-IF.
081000       3310-EXIT.
081100           EXIT.
081200
081300      *------------------------------------------------------------------
081400      * 3400-CALC-MOMENTUM-P (U3) - P-YES ACTUAL MENOS P-YES REZAGADO
081500      * L_MOM POSICIONES; AUSENTE HASTA TENER L_MOM+1 VALORES O SI EL
081600      * LIBRO YES DEL REGISTRO ACTUAL NO ESTA PRESENTE.
081700      *------------------------------------------------------------------
081800       3400-CALC-MOMENTUM-P.
081900           IF WS-CANT-HIST-P-YES < WS-REZAGO-MOMENTUM + 1
082000                   OR NOT ENR-P-YES-PRESENTE
082100               MOVE 0 TO ENR-MOMENTUM-P
082200               SET ENR-MOMENTUM-P-AUSENTE TO TRUE
082300           ELSE
082400               COMPUTE WS-I =
082500                       WS-CANT-HIST-P-YES - WS-REZAGO-MOMENTUM
082600               COMPUTE ENR-MOMENTUM-P ROUNDED =
082700                       ENR-P-YES - WS-HIST-P-YES(WS-I)
082800               SET ENR-MOMENTUM-P-PRESENTE TO TRUE
082900           END-IF.
083000       3400-EXIT.
083100           EXIT.
083200
083300      *------------------------------------------------------------------
083400      * 3500-CALC-EMA-RAPIDA / 3550-CALC-EMA-LENTA (U3) - EMA CON
083500      * ALFA = 2 / (SPAN + 1); LA PRIMERA EMA DE CADA TICKER ES EL
083600      * PROPIO P-YES.
083700      *------------------------------------------------------------------
083800       3500-CALC-EMA-RAPIDA.
083900           IF ENR-P-YES-PRESENTE
084000               MOVE WS-SPAN-EMA-RAPIDA TO WS-SPAN-ACTUAL
084100               IF NOT WS-EMA-YA-INICIALIZADA
084200                   MOVE ENR-P-YES TO WS-EMA-RAPIDA-VALOR
084300                   MOVE ENR-P-YES TO WS-EMA-LENTA-VALOR
084400                   SET WS-EMA-YA-INICIALIZADA TO TRUE
084500               ELSE
084600                   PERFORM 3510-APLICAR-EMA THRU 3510-EXIT
084700               END-IF
084800               COMPUTE ENR-EMA-FAST ROUNDED = WS-EMA-RAPIDA-VALOR
084900               SET ENR-EMA-FAST-PRESENTE TO TRUE
085000           ELSE
085100               MOVE 0 TO ENR-EMA-FAST
085200               SET ENR-EMA-FAST-AUSENTE TO TRUE
085300           END-IF.
085400       3500-EXIT.
085500           EXIT.
085600
085700       3510-APLICAR-EMA.
085800           COMPUTE WS-ALFA-EMA ROUNDED = 2 / (WS-SPAN-ACTUAL + 1).
085900           COMPUTE WS-UNO-MENOS-ALFA = 1 - WS-ALFA-EMA.
086000           COMPUTE WS-EMA-RAPIDA-VALOR ROUNDED =
086100               (WS-ALFA-EMA * ENR-P-YES) +
086200               (WS-UNO-MENOS-ALFA * WS-EMA-RAPIDA-VALOR).
086300       3510-EXIT.
086400           EXIT.
086500
086600       3550-CALC-EMA-LENTA.
086700           IF ENR-P-YES-PRESENTE
086800               MOVE WS-SPAN-EMA-LENTA TO WS-SPAN-ACTUAL
086900               IF WS-EMA-YA-INICIALIZADA
087000                   PERFORM 3560-APLICAR-EMA-LENTA THRU 3560-EXIT
087100               END-IF
087200               COMPUTE ENR-EMA-SLOW ROUNDED = WS-EMA-LENTA-VALOR
087300               SET ENR-EMA-SLOW-PRESENTE TO TRUE
087400           ELSE
087500               MOVE 0 TO ENR-EMA-SLOW
087600               SET ENR-EMA-SLOW-AUSENTE TO TRUE
087700           END-IF.
087800       3550-EXIT.
087900           EXIT.
088000
088100       3560-APLICAR-EMA-LENTA.
088200           COMPUTE WS-ALFA-EMA ROUNDED = 2 / (WS-SPAN-ACTUAL + 1).
088300           COMPUTE WS-UNO-MENOS-ALFA = 1 - WS-ALFA-EMA.
088400           COMPUTE WS-EMA-LENTA-VALOR ROUNDED =
088500               (WS-ALFA-EMA * ENR-P-YES) +
088600               (WS-UNO-MENOS-ALFA * WS-EMA-LENTA-VALOR).
088700       3560-EXIT.
088800           EXIT.
088900
089000      *------------------------------------------------------------------
089100      * 3600-CALC-EMA-DIFF (U3) - EMA-FAST MENOS EMA-SLOW.
089200      *------------------------------------------------------------------
089300       3600-CALC-EMA-DIFF.
089400           IF ENR-EMA-FAST-PRESENTE AND ENR-EMA-SLOW-PRESENTE
089500               COMPUTE ENR-EMA-DIFF ROUNDED =
089600                       ENR-EMA-FAST - ENR-EMA-SLOW
089700               SET ENR-EMA-DIFF-PRESENTE TO TRUE
089800           ELSE
089900               MOVE 0 TO ENR-EMA-DIFF
090000               SET ENR-EMA-DIFF-AUSENTE TO TRUE
090100           END-IF.
090200       3600-EXIT.
090300           EXIT.
090400
090500      *------------------------------------------------------------------
090600      * 3700-CALC-TTE (U3) - HORAS A VENCIMIENTO, PISO EN CERO,
090700      * REDONDEO A 2 DECIMALES.
090800      *------------------------------------------------------------------
090900       3700-CALC-TTE.
091000           COMPUTE WS-SEGUNDOS-A-CIERRE =
091100                   MKT-FECHA-CIERRE - MKT-TIMESTAMP.
091200           IF WS-SEGUNDOS-A-CIERRE < 0
091300               MOVE 0 TO ENR-TTE-HORAS
091400           ELSE
091500               COMPUTE ENR-TTE-HORAS ROUNDED =
091600                       WS-SEGUNDOS-A-CIERRE / 3600
091700           END-IF.
091800       3700-EXIT.
091900           EXIT.
092000
092100      *------------------------------------------------------------------
092200      * 2900-REINICIAR-ACUMULADORES - QUIEBRE DE TICKER: LIMPIA TODAS
092300      * LAS VENTANAS, LA EMA Y LOS "ANTERIORES" DEL TICKER SALIENTE.
092400      *------------------------------------------------------------------
092500       2900-REINICIAR-ACUMULADORES.
092600           MOVE 0 TO WS-CANT-HIST-P-YES.
092700           MOVE 0 TO WS-CANT-HIST-DELTA.
092800           MOVE 0 TO WS-P-YES-ANTERIOR.
092900           MOVE 0 TO WS-EMA-RAPIDA-VALOR.
093000           MOVE 0 TO WS-EMA-LENTA-VALOR.
093100           SET WS-HAY-P-YES-ANTERIOR TO FALSE.
093200           SET WS-EMA-YA-INICIALIZADA TO FALSE.
093300       2900-EXIT.
093400           EXIT.
093500
093600      *------------------------------------------------------------------
093700      * 4000-ESCRIBIR-ENRIQUECIDO (U3 PASO 4) - ARMA LA LINEA DE
093800      * ENRICHED-FILE (COPIA ORIGEN + INDICADORES) Y LA GRABA.  LOS
093900      * NOMBRES DE CAMPO SON LOS MISMOS EN ENR-REGISTRO (COPY MKTENREG)
094000      * Y EN ENR (COPY MKTENR, PREFIJO ENR- DEL DCLGEN) - SE CALIFICAN
094100      * CON OF PARA EVITAR AMBIGUEDAD DE REFERENCIA.
094200      *------------------------------------------------------------------
094300       4000-ESCRIBIR-ENRIQUECIDO.
094400           MOVE MKT-TICKER TO ENR-TICKER OF ENR-REGISTRO.
094500           MOVE MKT-TIMESTAMP TO ENR-TIMESTAMP OF ENR-REGISTRO.
094600           MOVE MKT-TITULO TO ENR-TITULO OF ENR-REGISTRO.
094700           MOVE MKT-EVENTO-TICKER
094800               TO ENR-EVENTO-TICKER OF ENR-REGISTRO.
094900           MOVE MKT-CATEGORIA TO ENR-CATEGORIA OF ENR-REGISTRO.
095000           MOVE MKT-ESTADO TO ENR-ESTADO OF ENR-REGISTRO.
095100           MOVE MKT-FECHA-CIERRE
095200               TO ENR-FECHA-CIERRE OF ENR-REGISTRO.
095300           MOVE MKT-YES-BID TO ENR-YES-BID OF ENR-REGISTRO.
095400           MOVE MKT-YES-ASK TO ENR-YES-ASK OF ENR-REGISTRO.
095500           MOVE MKT-NO-BID TO ENR-NO-BID OF ENR-REGISTRO.
095600           MOVE MKT-NO-ASK TO ENR-NO-ASK OF ENR-REGISTRO.
095700           MOVE MKT-VOLUMEN TO ENR-VOLUMEN OF ENR-REGISTRO.
095800           MOVE MKT-OPEN-INTEREST
095900               TO ENR-OPEN-INTEREST OF ENR-REGISTRO.
096000           MOVE MKT-ULTIMO-PRECIO
096100               TO ENR-ULTIMO-PRECIO OF ENR-REGISTRO.
096200           MOVE ENR-TICKER OF ENR-REGISTRO TO ENR-TICKER OF ENR.
096300           MOVE ENR-TIMESTAMP OF ENR-REGISTRO
096400               TO ENR-TIMESTAMP OF ENR.
096500           MOVE ENR-TITULO OF ENR-REGISTRO TO ENR-TITLE OF ENR.
096600           MOVE ENR-EVENTO-TICKER OF ENR-REGISTRO
096700               TO ENR-EVENT-TICKER OF ENR.
096800           MOVE ENR-CATEGORIA OF ENR-REGISTRO
096900               TO ENR-CATEGORY OF ENR.
097000           MOVE ENR-ESTADO OF ENR-REGISTRO TO ENR-STATUS OF ENR.
097100           MOVE ENR-FECHA-CIERRE OF ENR-REGISTRO
097200               TO ENR-CLOSE-TIME OF ENR.
097300           MOVE ENR-YES-BID OF ENR-REGISTRO TO ENR-YES-BID OF ENR.
097400           MOVE ENR-YES-ASK OF ENR-REGISTRO TO ENR-YES-ASK OF ENR.
097500           MOVE ENR-NO-BID OF ENR-REGISTRO TO ENR-NO-BID OF ENR.
097600           MOVE ENR-NO-ASK OF ENR-REGISTRO TO ENR-NO-ASK OF ENR.
097700           MOVE ENR-VOLUMEN OF ENR-REGISTRO TO ENR-VOLUME OF ENR.
097800           MOVE ENR-OPEN-INTEREST OF ENR-REGISTRO
097900               TO ENR-OPEN-INTEREST OF ENR.
098000           MOVE ENR-ULTIMO-PRECIO OF ENR-REGISTRO
098100               TO ENR-LAST-TRADE-PRICE OF ENR.
098200           MOVE ENR-MID-YES OF ENR-REGISTRO TO ENR-MID-YES OF ENR.
098300           MOVE ENR-IND-MID-YES OF ENR-REGISTRO
098400               TO ENR-IND-MID-YES OF ENR.
098500           MOVE ENR-MID-NO OF ENR-REGISTRO TO ENR-MID-NO OF ENR.
098600           MOVE ENR-IND-MID-NO OF ENR-REGISTRO
098700               TO ENR-IND-MID-NO OF ENR.
098800           MOVE ENR-P-YES OF ENR-REGISTRO TO ENR-P-YES OF ENR.
098900           MOVE ENR-IND-P-YES OF ENR-REGISTRO
099000               TO ENR-IND-P-YES OF ENR.
099100           MOVE ENR-SPREAD-YES OF ENR-REGISTRO
099200               TO ENR-SPREAD-YES OF ENR.
099300           MOVE ENR-IND-SPREAD-YES OF ENR-REGISTRO
099400               TO ENR-IND-SPREAD-YES OF ENR.
099500           MOVE ENR-REL-SPREAD-YES OF ENR-REGISTRO
099600               TO ENR-REL-SPREAD-YES OF ENR.
099700           MOVE ENR-IND-REL-SPREAD-YES OF ENR-REGISTRO
099800               TO ENR-IND-REL-SPREAD-YES OF ENR.
099900           MOVE ENR-OVERROUND OF ENR-REGISTRO
100000               TO ENR-OVERROUND OF ENR.
100100           MOVE ENR-IND-OVERROUND OF ENR-REGISTRO
100200               TO ENR-IND-OVERROUND OF ENR.
100300           MOVE ENR-DELTA-P OF ENR-REGISTRO TO ENR-DELTA-P OF ENR.
100400           MOVE ENR-IND-DELTA-P OF ENR-REGISTRO
100500               TO ENR-IND-DELTA-P OF ENR.
100600           MOVE ENR-Z-P OF ENR-REGISTRO TO ENR-Z-P OF ENR.
100700           MOVE ENR-IND-Z-P OF ENR-REGISTRO TO ENR-IND-Z-P OF ENR.
100800           MOVE ENR-VOL-P OF ENR-REGISTRO TO ENR-VOL-P OF ENR.
100900           MOVE ENR-IND-VOL-P OF ENR-REGISTRO
101000               TO ENR-IND-VOL-P OF ENR.
101100           MOVE ENR-RANGE-P OF ENR-REGISTRO TO ENR-RANGE-P OF ENR.
101200           MOVE ENR-MOMENTUM-P OF ENR-REGISTRO
101300               TO ENR-MOMENTUM-P OF ENR.
101400           MOVE ENR-IND-MOMENTUM-P OF ENR-REGISTRO
101500               TO ENR-IND-MOMENTUM-P OF ENR.
101600           MOVE ENR-EMA-FAST OF ENR-REGISTRO
101700               TO ENR-EMA-FAST OF ENR.
101800           MOVE ENR-IND-EMA-FAST OF ENR-REGISTRO
101900               TO ENR-IND-EMA-FAST OF ENR.
102000           MOVE ENR-EMA-SLOW OF ENR-REGISTRO
102100               TO ENR-EMA-SLOW OF ENR.
102200           MOVE ENR-IND-EMA-SLOW OF ENR-REGISTRO
102300               TO ENR-IND-EMA-SLOW OF ENR.
102400           MOVE ENR-EMA-DIFF OF ENR-REGISTRO
102500               TO ENR-EMA-DIFF OF ENR.
102600           MOVE ENR-IND-EMA-DIFF OF ENR-REGISTRO
102700               TO ENR-IND-EMA-DIFF OF ENR.
102800           MOVE ENR-TTE-HORAS OF ENR-REGISTRO
102900               TO ENR-TTE-HOURS OF ENR.
103000           WRITE ENR.
103100           ADD 1 TO WS-FILAS-ESCRITAS.
103200       4000-EXIT.
103300           EXIT.
103400
103500      *==================================================================
103600      * SERIE 5000 - U4 PASO 5: RESUMEN DE CORRIDA
103700      *==================================================================
103800       5000-RESUMEN.
103900           MOVE WS-FILAS-LEIDAS   TO WS-LIN-CARGADAS-NUM.
104000           MOVE WS-FILAS-ESCRITAS TO WS-LIN-ESCRITAS-NUM.
104100           MOVE WS-CANT-COLUMNAS  TO WS-LIN-COLUMNAS-NUM.
104200           DISPLAY 'MKTIND01 - RESUMEN DE CORRIDA'.
104300           DISPLAY WS-LIN-CARGADAS.
104400           DISPLAY WS-LIN-ESCRITAS.
104500           DISPLAY WS-LIN-COLUMNAS.
104600      *    ULTIMO PAR DE EMA CALCULADO (DEL ULTIMO TICKER PROCESADO) -
104700      *    QUEDA COMO REFERENCIA PARA CUADRAR EL RESUMEN CONTRA EL
104800      *    ARCHIVO ENRIQUECIDO SI OPERACIONES LO PIDE.
104900           PERFORM 5010-MOSTRAR-EMA THRU 5010-EXIT
105000               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 2.
105100       5000-EXIT.
105200           EXIT.
105300
105400       5010-MOSTRAR-EMA.
105500           DISPLAY 'MKTIND01 - EMA(' WS-I ') = ' WS-EMA-AMBAS(WS-I).
105600       5010-EXIT.
105700           EXIT.
105800
105900      *==================================================================
106000      * SERIE 9000 - MANEJO DE ABENDS (U4)
106100      *==================================================================
106200       9000-ABEND-SIN-FICHERO.
106300           DISPLAY 'MKTIND01 - ABEND - NO SE PUDO ABRIR SNAPSHOT-FILE'.
106400           DISPLAY 'MKTIND01 - FILE STATUS: ' WS-STAT-SNAPSHOT.
106500           MOVE 16 TO RETURN-CODE.
106600           STOP RUN.
106700       9000-EXIT.
106800           EXIT.
106900
107000       9100-ABEND-CAMPOS-FALTANTES.
107100           DISPLAY 'MKTIND01 - ABEND - FALTAN CAMPOS OBLIGATORIOS'.
107200           DISPLAY 'MKTIND01 - VER DISPLAYS ANTERIORES PARA EL DETALLE'.
107300           MOVE 12 TO RETURN-CODE.
107400           STOP RUN.
107500       9100-EXIT.
107600           EXIT.
107700
