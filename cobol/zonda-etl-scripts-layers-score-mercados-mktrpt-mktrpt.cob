000100******************************************************************
000200* COPYBOOK      : MKTRPT                                         *
000300* APLICACION    : MERCADOS - RANKING DE OPERABILIDAD             *
000400* DESCRIPCION   : LINEA DE IMPRESION DEL REPORTE DE MERCADOS     *
000500*                 OPERABLES, ORDENADO POR PUNTAJE DESCENDENTE.   *
000600*                 USADA COMO AREA DE REGISTRO (FD) DE            *
000700*                 RANKED-REPORT EN MKTTRD01.                     *
000800*                                                                 *
000900* HISTORIAL DE CAMBIOS                                            *
001000*   FECHA      PROGRAMADOR   TICKET     DESCRIPCION               *
001100*   ---------- ------------- ---------- ------------------------- *
001200*   2003-08-25 D.QUIROGA     Z-0455     ALTA INICIAL              *
001300*   2004-01-30 D.QUIROGA     Z-0470     TITULO SIMPLIFICADO A 60  *
001400*                            POSICIONES A PEDIDO DE LA MESA       *
001500******************************************************************
001600 01  RPT-LINEA.
001700     05  RPT-PUNTAJE                 PIC ZZ9.
001800     05  FILLER                      PIC X(02)   VALUE SPACES.
001900     05  RPT-TITULO                  PIC X(60).
002000     05  FILLER                      PIC X(15)   VALUE SPACES.
