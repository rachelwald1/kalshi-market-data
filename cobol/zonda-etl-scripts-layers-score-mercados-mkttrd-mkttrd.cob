000100      ******************************************************************
000200      * PROGRAMA    : MKTTRD01                                        *
000300      * APLICACION  : MERCADOS - RANKING DE OPERABILIDAD               *
000400      * TIPO        : BATCH                                           *
000500      * DESCRIPCION : LEE LA FOTO DE MERCADOS BINARIOS (SNAPSHOT-FILE)*
000600      *             : ORDENADA POR TICKER Y TIMESTAMP, TOMA LA ULTIMA *
000700      *             : COTIZACION DE CADA MERCADO, LE CALCULA UN       *
000800      *             : PUNTAJE DE OPERABILIDAD (0-100) SEGUN SPREAD,   *
000900      *             : VOLUMEN Y OPEN INTEREST, ORDENA DESCENDENTE Y   *
001000      *             : LISTA LOS PRIMEROS 20 MERCADOS OPERABLES        *
001100      *             : (PUNTAJE >= 50) EN RANKED-REPORT.               *
001200      * ARCHIVOS    : SNAPSHOT-FILE (ENTRADA), RANKED-REPORT (SALIDA) *
001300      * PROGRAMA(S) : NO LLAMA SUBPROGRAMAS - USA SORT CON RUTINAS DE *
001400      *             : ENTRADA Y SALIDA PROPIAS                        *
001500      ******************************************************************
001600      * HISTORIAL DE CAMBIOS                                          *
001700      *   FECHA      PROGRAMADOR   TICKET     DESCRIPCION             *
001800      *   ---------- ------------- ---------- ----------------------- *
001900      *   2003-08-25 D.QUIROGA     Z-0456     ALTA INICIAL - PUNTAJE  *
002000      *              DE SPREAD, VOLUMEN Y OPEN INTEREST               *
002100      *   2003-09-09 D.QUIROGA     Z-0459     FACTOR DE COMPLETITUD   *
002200      *              DE LIBROS (1.0 / 0.7) EN EL PUNTAJE FINAL        *
002300      *   2004-01-30 D.QUIROGA     Z-0470     TITULO SIMPLIFICADO A   *
002400      *              3 PARTES A PEDIDO DE LA MESA DE OPERACIONES      *
002500      *   2005-03-11 M.ITURRALDE   Z-0502     FILTRO DE COLECCION     *
002600      *              (YES-BID O YES-ASK > 0) ANTES DE PUNTUAR         *
002700      *   2006-02-14 M.ITURRALDE   Z-0513     MEJOR SPREAD (YES O NO) *
002800      *              CUANDO EL LIBRO YES ESTA AUSENTE                 *
002900      *   2009-05-06 M.ITURRALDE   Z-0561     TRAILER DE LEIDOS,      *
003000      *              OPERABLES E IMPRESOS AL FINAL DEL LISTADO        *
003100      *   2011-10-19 F.BUSTAMANTE  Z-0603     TOPE DE 20 LINEAS EN EL *
003200      *              LISTADO A PEDIDO DE LA MESA                      *
003300      *   2013-05-22 L.SOSA        Z-0645     COPY DE MKTSNAP POR     *
003400      *              NOMBRE DE MIEMBRO (MKTSNAP/MKTSNREG) EN VEZ DE   *
003500      *              PATH DE ARCHIVO                                  *
003600      ******************************************************************
003700       IDENTIFICATION DIVISION.
003800       PROGRAM-ID.    MKTTRD01.
003900       AUTHOR.        D. QUIROGA.
004000       INSTALLATION.  GERENCIA DE SISTEMAS - MERCADOS.
004100       DATE-WRITTEN.  2003-08-25.
004200       DATE-COMPILED.
004300       SECURITY.      USO INTERNO - GERENCIA DE SISTEMAS.
004400
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM
004900           CLASS NUMERICA-EXTENDIDA IS '0' THRU '9'
005000           UPSI-0 ON STATUS IS WS-UPSI-NO-USADO.
005100
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT SNAPSHOT-FILE ASSIGN TO MKTSNAP
005500               ORGANIZATION IS LINE SEQUENTIAL
005600               ACCESS MODE IS SEQUENTIAL
005700               FILE STATUS IS WS-STAT-SNAPSHOT.
005800
005900           SELECT RANKED-REPORT ASSIGN TO MKTRPT
006000               ORGANIZATION IS LINE SEQUENTIAL
006100               ACCESS MODE IS SEQUENTIAL
006200               FILE STATUS IS WS-STAT-REPORTE.
006300
006400           SELECT MKTSRT-FILE ASSIGN TO MKTSRT.
006500
006600       DATA DIVISION.
006700       FILE SECTION.
006800       FD  SNAPSHOT-FILE
006900           LABEL RECORD IS STANDARD.
007000       COPY MKTSNAP.
007100
007200       FD  RANKED-REPORT
007300           LABEL RECORD IS STANDARD.
007400       COPY MKTRPT.
007500
007600      *----------------------------------------------------------------
007700      * SD DE TRABAJO DEL SORT - UNA LINEA POR MERCADO (LA ULTIMA
007800      * COTIZACION DE CADA TICKER), YA PUNTUADA POR 2000-PROCESO;
007900      * EL SORT LA ORDENA DESCENDENTE POR PUNTAJE PARA 4000-IMPRIMIR.
008000      *----------------------------------------------------------------
008100       SD  MKTSRT-FILE.
008200       01  SRT-REGISTRO.
008300           05  SRT-SCORE                   PIC 9(03).
008400           05  SRT-TITULO                  PIC X(60).
008500      *    VISTA PLANA DEL REGISTRO DE ORDENAMIENTO, RESERVADA PARA UN
008600      *    EVENTUAL VOLCADO DE DIAGNOSTICO DEL ARCHIVO DE TRABAJO.
008700           05  FILLER                   PIC X(01)        VALUE SPACES.
008800       01  SRT-REGISTRO-BLOQUE REDEFINES SRT-REGISTRO
008900                                        PIC X(64).
009000
009100       WORKING-STORAGE SECTION.
009200      *----------------------------------------------------------------
009300      * COPIA DE TRABAJO DEL REGISTRO DE ENTRADA (PREFIJO MKT-, CON
009400      * 88-NIVELES Y REDEFINES) - SE REUTILIZA 1600-CARGAR-REGISTRO
009500      * TAL COMO EN MKTIND01 PARA SANEAR LOS CAMPOS NUMERICOS.
009600      *----------------------------------------------------------------
009700       COPY MKTSNREG.
009800
009900       01  WS-SWITCHES.
010000           05  WS-SW-FIN-SNAPSHOT       PIC X            VALUE 'N'.
010100               88  WS-FIN-ARCHIVO                        VALUE 'S'.
010200           05  WS-SW-FIN-SORT           PIC X            VALUE 'N'.
010300               88  WS-FIN-SORT                           VALUE 'S'.
010400           05  WS-SW-TICKER-ANTERIOR    PIC X            VALUE 'N'.
010500               88  WS-HAY-TICKER-ANTERIOR                VALUE 'S'.
010600           05  WS-SW-MERCADO-VALIDO     PIC X            VALUE 'N'.
010700               88  WS-MERCADO-VALIDO                     VALUE 'S'.
010800           05  WS-SW-LIBRO-YES          PIC X            VALUE 'N'.
010900               88  WS-LIBRO-YES-PRESENTE                 VALUE 'S'.
011000           05  WS-SW-LIBRO-NO           PIC X            VALUE 'N'.
011100               88  WS-LIBRO-NO-PRESENTE                  VALUE 'S'.
011200           05  WS-SW-SPREAD-MEJOR       PIC X            VALUE 'N'.
011300               88  WS-SPREAD-MEJOR-PRESENTE               VALUE 'S'.
011400           05  WS-UPSI-NO-USADO         PIC X            VALUE 'N'.
011500           05  FILLER                   PIC X(10)        VALUE SPACES.
011600
011700       01  WS-ESTADOS-ARCHIVO.
011800           05  WS-STAT-SNAPSHOT         PIC X(02)        VALUE '00'.
011900               88  WS-STAT-SNAPSHOT-OK                   VALUE '00'.
012000           05  WS-STAT-REPORTE          PIC X(02)        VALUE '00'.
012100               88  WS-STAT-REPORTE-OK                    VALUE '00'.
012200           05  FILLER                   PIC X(01)        VALUE SPACES.
012300
012400       01  WS-TICKER-ANTERIOR           PIC X(20)        VALUE SPACES.
012500
012600      *----------------------------------------------------------------
012700      * ULTIMA COTIZACION VISTA DE CADA TICKER (BUFFER DE UN SOLO
012800      * MERCADO A LA VEZ - EL ARCHIVO VIENE ORDENADO POR TICKER Y
012900      * TIMESTAMP, ASI QUE LA ULTIMA LEIDA ANTES DEL QUIEBRE ES LA
013000      * COTIZACION VIGENTE DE ESE MERCADO).
013100      *----------------------------------------------------------------
013200       01  WS-ULTIMO-REGISTRO.
013300           05  WS-ULT-TICKER            PIC X(20)        VALUE SPACES.
013400           05  WS-ULT-TITULO            PIC X(60)        VALUE SPACES.
013500           05  WS-ULT-YES-BID           PIC 9(02)        VALUE 0.
013600           05  WS-ULT-YES-ASK           PIC 9(02)        VALUE 0.
013700           05  WS-ULT-NO-BID            PIC 9(02)        VALUE 0.
013800           05  WS-ULT-NO-ASK            PIC 9(02)        VALUE 0.
013900           05  WS-ULT-VOLUMEN           PIC 9(09) COMP-3 VALUE 0.
014000           05  WS-ULT-OPEN-INTEREST     PIC 9(09) COMP-3 VALUE 0.
014100      *    VISTA PLANA DEL BUFFER, RESERVADA PARA UN EVENTUAL LISTADO
014200      *    DE CONTROL POR MERCADO (NO SE USA EN ESTA VERSION).
014300           05  FILLER                   PIC X(01)        VALUE SPACES.
014400       01  WS-ULTIMO-REGISTRO-BLOQUE REDEFINES WS-ULTIMO-REGISTRO
014500                                        PIC X(99).
014600
014700       01  WS-VALOR-NUMERICO-TEMP       PIC S9(10)       VALUE 0.
014800       01  WS-CAMPO-A-VALIDAR           PIC X(10)        VALUE SPACES.
014900
015000       01  WS-PUNTAJES.
015100           05  WS-PUNTAJE-SPREAD        PIC S9(9)V9(4) COMP-3 VALUE 0.
015200           05  WS-PUNTAJE-VOLUMEN       PIC S9(9)V9(4) COMP-3 VALUE 0.
015300           05  WS-PUNTAJE-OI            PIC S9(9)V9(4) COMP-3 VALUE 0.
015400           05  WS-PUNTAJE-CRUDO         PIC S9(9)V9(4) COMP-3 VALUE 0.
015500           05  WS-FACTOR-COMPLETITUD    PIC S9V9(1)    COMP-3 VALUE 0.
015600           05  WS-SPREAD-MEJOR          PIC S9(3)      COMP-3 VALUE 0.
015700           05  WS-PUNTAJE-FINAL         PIC 9(03)             VALUE 0.
015800           05  WS-VALOR-A-RECORTAR      PIC S9(9)V9(4) COMP-3 VALUE 0.
015900           05  WS-VALOR-RECORTADO       PIC S9(9)V9(4) COMP-3 VALUE 0.
016000           05  FILLER                   PIC X(01)        VALUE SPACES.
016100
016200
016300       01  WS-CONTADORES.
016400           05  WS-I                     PIC 9(3) COMP    VALUE 0.
016500           05  WS-FILAS-LEIDAS          PIC 9(9) COMP    VALUE 0.
016600           05  WS-MERCADOS-LEIDOS       PIC 9(9) COMP    VALUE 0.
016700           05  WS-MERCADOS-TRADABLES    PIC 9(9) COMP    VALUE 0.
016800           05  WS-MERCADOS-IMPRESOS     PIC 9(9) COMP    VALUE 0.
016900           05  WS-LARGO-CAMPO           PIC 9(3) COMP    VALUE 0.
017000           05  FILLER                   PIC X(01)        VALUE SPACES.
017100
017200
017300       01  WS-LINEAS-TOTALES.
017400           05  WS-LIN-LEIDOS.
017500               10  FILLER               PIC X(16) VALUE 'MARKETS READ:  '.
017600               10  WS-LIN-LEIDOS-NUM    PIC ZZZZZZZZ9.
017700           05  WS-LIN-TRADABLES.
017800               10  FILLER               PIC X(16) VALUE 'TRADABLE:      '.
017900               10  WS-LIN-TRADABLES-NUM PIC ZZZZZZZZ9.
018000           05  WS-LIN-IMPRESOS.
018100               10  FILLER               PIC X(16) VALUE 'PRINTED:       '.
018200               10  WS-LIN-IMPRESOS-NUM  PIC ZZZZZZZZ9.
018300           05  FILLER                   PIC X(30) VALUE SPACES.
018400
018500      *----------------------------------------------------------------
018600      * U5 - PARTES DEL TITULO Y ARMADO DEL TITULO SIMPLIFICADO.
018700      * MAX-ITEMS = 3 POR CONTRATO; LA TABLA TIENE 5 CASILLEROS DE
018800      * HOLGURA PERO SOLO SE ARMAN Y USAN LAS PRIMERAS 3.
018900      *----------------------------------------------------------------
019000       01  WS-MAX-ITEMS                 PIC 9(1) COMP    VALUE 3.
019100       01  WS-TITULO-A-SIMPLIFICAR      PIC X(60)        VALUE SPACES.
019200       01  WS-TITULO-SIMPLIFICADO       PIC X(60)        VALUE SPACES.
019300       01  WS-CANT-COMAS                PIC 9(2) COMP    VALUE 0.
019400       01  WS-CANT-PARTES-TITULO        PIC 9(2) COMP    VALUE 0.
019500       01  WS-N-MAS                     PIC 9(2) COMP    VALUE 0.
019600       01  WS-N-MAS-EDITADO             PIC Z9.
019700       01  WS-POS-NMAS                  PIC 9(1) COMP    VALUE 0.
019800       01  WS-LARGO-NMAS                PIC 9(1) COMP    VALUE 0.
019900       01  WS-POS-INICIO                PIC 9(2) COMP    VALUE 0.
020000       01  WS-POS-FIN                   PIC 9(2) COMP    VALUE 0.
020100       01  WS-PARTE-TEMP                PIC X(60)        VALUE SPACES.
020200       01  WS-PUNTERO-STRING            PIC 9(3) COMP    VALUE 0.
020300       01  WS-TABLA-PARTES.
020400           05  WS-PARTE OCCURS 5 TIMES  PIC X(60) VALUE SPACES.
020500           05  FILLER                   PIC X(01)        VALUE SPACES.
020600       01  WS-LARGOS-PARTES.
020700           05  WS-LARGO-PARTE OCCURS 5 TIMES PIC 9(2) COMP VALUE 0.
020800           05  FILLER                   PIC X(01)        VALUE SPACES.
020900
021000
021100       PROCEDURE DIVISION.
021200
021300      *==================================================================
021400      * 0000-MAIN - U2 ORQUESTACION: EL SORT ES EL EJE DEL PROGRAMA.
021500      *==================================================================
021600       0000-MAIN SECTION.
021700       0000-INICIO-PROGRAMA.
021800           PERFORM 1000-INICIO THRU 1000-EXIT.
021900           SORT MKTSRT-FILE
022000               ON DESCENDING KEY SRT-SCORE
022100               INPUT PROCEDURE IS 2000-PROCESO THRU 2000-EXIT
022200               OUTPUT PROCEDURE IS 4000-IMPRIMIR THRU 4000-EXIT.
022300           CLOSE SNAPSHOT-FILE RANKED-REPORT.
022400           STOP RUN.
022500       0000-MAIN-EXIT.
022600           EXIT.
022700
022800      *------------------------------------------------------------------
022900      * 1000-INICIO - ABRE SNAPSHOT-FILE Y RANKED-REPORT. EL SORT
023000      * VERBO ABRE Y CIERRA MKTSRT-FILE POR SU CUENTA.
023100      *------------------------------------------------------------------
023200       1000-INICIO.
023300           OPEN INPUT SNAPSHOT-FILE.
023400           IF NOT WS-STAT-SNAPSHOT-OK
023500               PERFORM 9000-ABEND-SIN-FICHERO THRU 9000-EXIT
023600           END-IF.
023700           CLOSE SNAPSHOT-FILE.
023800           OPEN OUTPUT RANKED-REPORT.
023900       1000-EXIT.
024000           EXIT.
024100
024200      *==================================================================
024300      * SERIE 2000 - RUTINA DE ENTRADA DEL SORT (U2 PASOS 1-2 Y EL
024400      * FILTRO DE COLECCION); EL SORT REABRE SNAPSHOT-FILE AL ENTRAR
024500      * A ESTA RUTINA.
024600      *==================================================================
024700       2000-PROCESO.
024800           OPEN INPUT SNAPSHOT-FILE.
024900           PERFORM 2010-LEER-SIGUIENTE THRU 2010-EXIT.
025000           PERFORM 2020-CICLO-CONTROL THRU 2020-EXIT
025100               UNTIL WS-FIN-ARCHIVO.
025200           IF WS-HAY-TICKER-ANTERIOR
025300               PERFORM 2090-PUNTAJE-Y-RELEASE THRU 2090-EXIT
025400           END-IF.
025500           CLOSE SNAPSHOT-FILE.
025600       2000-EXIT.
025700           EXIT.
025800
025900       2010-LEER-SIGUIENTE.
026000           READ SNAPSHOT-FILE
026100               AT END
026200                   SET WS-FIN-ARCHIVO TO TRUE
026300                   GO TO 2010-EXIT
026400           END-READ.
026500           ADD 1 TO WS-FILAS-LEIDAS.
026600           PERFORM 1600-CARGAR-REGISTRO THRU 1600-EXIT.
026700       2010-EXIT.
026800           EXIT.
026900
027000      *------------------------------------------------------------------
027100      * 1600-CARGAR-REGISTRO - IDEM MKTIND01: PASA SNP A MKT-REGISTRO
027200      * SANEANDO LOS CAMPOS NUMERICOS (U1 AS-INT).
027300      *------------------------------------------------------------------
027400       1600-CARGAR-REGISTRO.
027500           MOVE SNP-TICKER          TO MKT-TICKER.
027600           MOVE SNP-TITLE           TO MKT-TITULO.
027700           MOVE 02 TO WS-LARGO-CAMPO.
027800           MOVE SNP-YES-BID         TO WS-CAMPO-A-VALIDAR.
027900           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
028000           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-YES-BID.
028100           MOVE 02 TO WS-LARGO-CAMPO.
028200           MOVE SNP-YES-ASK         TO WS-CAMPO-A-VALIDAR.
028300           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
028400           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-YES-ASK.
028500           MOVE 02 TO WS-LARGO-CAMPO.
028600           MOVE SNP-NO-BID          TO WS-CAMPO-A-VALIDAR.
028700           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
028800           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-NO-BID.
028900           MOVE 02 TO WS-LARGO-CAMPO.
029000           MOVE SNP-NO-ASK          TO WS-CAMPO-A-VALIDAR.
029100           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
029200           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-NO-ASK.
029300           MOVE 09 TO WS-LARGO-CAMPO.
029400           MOVE SNP-VOLUME          TO WS-CAMPO-A-VALIDAR.
029500           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
029600           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-VOLUMEN.
029700           MOVE 09 TO WS-LARGO-CAMPO.
029800           MOVE SNP-OPEN-INTEREST   TO WS-CAMPO-A-VALIDAR.
029900           PERFORM 2100-AS-INT-VALIDAR THRU 2100-EXIT.
030000           MOVE WS-VALOR-NUMERICO-TEMP TO MKT-OPEN-INTEREST.
030100       1600-EXIT.
030200           EXIT.
030300
030400      *------------------------------------------------------------------
030500      * 2100-AS-INT-VALIDAR (U1) - IDEM MKTIND01, SOBRE LOS PRIMEROS
030600      * WS-LARGO-CAMPO BYTES DE WS-CAMPO-A-VALIDAR.
030700      *------------------------------------------------------------------
030800       2100-AS-INT-VALIDAR.
030900           IF WS-CAMPO-A-VALIDAR(1:WS-LARGO-CAMPO) IS NUMERIC
031000               MOVE WS-CAMPO-A-VALIDAR(1:WS-LARGO-CAMPO)
031100                                       TO WS-VALOR-NUMERICO-TEMP
031200           ELSE
031300               MOVE 0 TO WS-VALOR-NUMERICO-TEMP
031400           END-IF.
031500       2100-EXIT.
031600           EXIT.
031700
031800      *------------------------------------------------------------------
031900      * 2020-CICLO-CONTROL - QUIEBRE DE CONTROL POR TICKER: CUANDO
032000      * CAMBIA EL TICKER, LA COTIZACION QUE QUEDO EN EL BUFFER ES LA
032100      * ULTIMA DEL MERCADO SALIENTE Y SE PUNTUA/RELEASEA.
032200      *------------------------------------------------------------------
032300       2020-CICLO-CONTROL.
032400           IF WS-HAY-TICKER-ANTERIOR
032500               AND MKT-TICKER NOT = WS-TICKER-ANTERIOR
032600               PERFORM 2090-PUNTAJE-Y-RELEASE THRU 2090-EXIT
032700           END-IF.
032800           MOVE MKT-TICKER          TO WS-ULT-TICKER.
032900           MOVE MKT-TITULO          TO WS-ULT-TITULO.
033000           MOVE MKT-YES-BID         TO WS-ULT-YES-BID.
033100           MOVE MKT-YES-ASK         TO WS-ULT-YES-ASK.
033200           MOVE MKT-NO-BID          TO WS-ULT-NO-BID.
033300           MOVE MKT-NO-ASK          TO WS-ULT-NO-ASK.
033400           MOVE MKT-VOLUMEN         TO WS-ULT-VOLUMEN.
033500           MOVE MKT-OPEN-INTEREST   TO WS-ULT-OPEN-INTEREST.
033600           MOVE MKT-TICKER          TO WS-TICKER-ANTERIOR.
033700           SET WS-HAY-TICKER-ANTERIOR TO TRUE.
033800           PERFORM 2010-LEER-SIGUIENTE THRU 2010-EXIT.
033900       2020-EXIT.
034000           EXIT.
034100
034200      *------------------------------------------------------------------
034300      * 2090-PUNTAJE-Y-RELEASE - PUNTUA LA ULTIMA COTIZACION DEL
034400      * MERCADO SALIENTE Y LA MANDA AL SORT (RELEASE).
034500      *------------------------------------------------------------------
034600       2090-PUNTAJE-Y-RELEASE.
034700           ADD 1 TO WS-MERCADOS-LEIDOS.
034800           PERFORM 2050-FILTRO-COLECCION THRU 2050-EXIT.
034900           IF WS-MERCADO-VALIDO
035000               PERFORM 2200-CALC-LIBROS THRU 2200-EXIT
035100               PERFORM 2250-CALC-SPREAD-MEJOR THRU 2250-EXIT
035200               IF WS-SPREAD-MEJOR-PRESENTE
035300                   PERFORM 2300-PUNTAJE-COMPONENTES THRU 2300-EXIT
035400                   PERFORM 2400-PUNTAJE-FINAL THRU 2400-EXIT
035500               ELSE
035600      *            AUSENTE LIBRO YES Y NO - PUNTAJE 0 DIRECTO
035700                   MOVE 0 TO WS-PUNTAJE-FINAL
035800               END-IF
035900               MOVE WS-PUNTAJE-FINAL TO SRT-SCORE
036000               MOVE WS-ULT-TITULO    TO SRT-TITULO
036100               RELEASE SRT-REGISTRO
036200           END-IF.
036300       2090-EXIT.
036400           EXIT.
036500
036600      *------------------------------------------------------------------
036700      * 2050-FILTRO-COLECCION - EL COLECTOR SOLO GRABA UN MERCADO SI
036800      * TIENE PUNTA YES-BID O YES-ASK; SIN COLECTOR PROPIO, EL BATCH
036900      * REPLICA ESE FILTRO ACA ANTES DE PUNTUAR.
037000      *------------------------------------------------------------------
037100       2050-FILTRO-COLECCION.
037200           SET WS-MERCADO-VALIDO TO FALSE.
037300           IF WS-ULT-YES-BID > 0 OR WS-ULT-YES-ASK > 0
037400               SET WS-MERCADO-VALIDO TO TRUE
037500           END-IF.
037600       2050-EXIT.
037700           EXIT.
037800
037900      *------------------------------------------------------------------
038000      * 2200-CALC-LIBROS (U1) - LIBRO YES/NO PRESENTE SOBRE EL BUFFER
038100      * DE LA ULTIMA COTIZACION DEL MERCADO.
038200      *------------------------------------------------------------------
038300       2200-CALC-LIBROS.
038400           SET WS-LIBRO-YES-PRESENTE TO FALSE.
038500           SET WS-LIBRO-NO-PRESENTE  TO FALSE.
038600           IF WS-ULT-YES-BID > 0 AND WS-ULT-YES-ASK > 0
038700               SET WS-LIBRO-YES-PRESENTE TO TRUE
038800           END-IF.
038900           IF WS-ULT-NO-BID > 0 AND WS-ULT-NO-ASK > 0
039000               SET WS-LIBRO-NO-PRESENTE TO TRUE
039100           END-IF.
039200       2200-EXIT.
039300           EXIT.
039400
039500      *------------------------------------------------------------------
039600      * 2250-CALC-SPREAD-MEJOR (U2) - SPREAD YES SI HAY LIBRO YES;
039700      * SI NO, SPREAD NO SI HAY LIBRO NO; SI NO, AUSENTE.
039800      *------------------------------------------------------------------
039900       2250-CALC-SPREAD-MEJOR.
040000           SET WS-SPREAD-MEJOR-PRESENTE TO FALSE.
040100           IF WS-LIBRO-YES-PRESENTE
040200               COMPUTE WS-SPREAD-MEJOR = WS-ULT-YES-ASK - WS-ULT-YES-BID
040300               SET WS-SPREAD-MEJOR-PRESENTE TO TRUE
040400           ELSE
040500               IF WS-LIBRO-NO-PRESENTE
040600                   COMPUTE WS-SPREAD-MEJOR =
040700                           WS-ULT-NO-ASK - WS-ULT-NO-BID
040800                   SET WS-SPREAD-MEJOR-PRESENTE TO TRUE
040900               END-IF
041000           END-IF.
041100       2250-EXIT.
041200           EXIT.
041300
041400      *------------------------------------------------------------------
041500      * 2300-PUNTAJE-COMPONENTES (U2) - SPREAD-SCORE, VOLUME-SCORE,
041600      * OI-SCORE, CADA UNO RECORTADO A [0,100] POR 2350.
041700      *------------------------------------------------------------------
041800       2300-PUNTAJE-COMPONENTES.
041900           COMPUTE WS-PUNTAJE-SPREAD = 100 - (10 * WS-SPREAD-MEJOR).
042000           MOVE WS-PUNTAJE-SPREAD TO WS-VALOR-A-RECORTAR.
042100           PERFORM 2350-RECORTAR-0-100 THRU 2350-EXIT.
042200           MOVE WS-VALOR-RECORTADO TO WS-PUNTAJE-SPREAD.
042300
042400           COMPUTE WS-PUNTAJE-VOLUMEN = WS-ULT-VOLUMEN / 10.
042500           MOVE WS-PUNTAJE-VOLUMEN TO WS-VALOR-A-RECORTAR.
042600           PERFORM 2350-RECORTAR-0-100 THRU 2350-EXIT.
042700           MOVE WS-VALOR-RECORTADO TO WS-PUNTAJE-VOLUMEN.
042800
042900           COMPUTE WS-PUNTAJE-OI = WS-ULT-OPEN-INTEREST / 10.
043000           MOVE WS-PUNTAJE-OI TO WS-VALOR-A-RECORTAR.
043100           PERFORM 2350-RECORTAR-0-100 THRU 2350-EXIT.
043200           MOVE WS-VALOR-RECORTADO TO WS-PUNTAJE-OI.
043300       2300-EXIT.
043400           EXIT.
043500
043600      *------------------------------------------------------------------
043700      * 2350-RECORTAR-0-100 - CLAMP(X,0,100) GENERICO SOBRE
043800      * WS-VALOR-A-RECORTAR / WS-VALOR-RECORTADO.
043900      *------------------------------------------------------------------
044000       2350-RECORTAR-0-100.
044100           IF WS-VALOR-A-RECORTAR < 0
044200               MOVE 0 TO WS-VALOR-RECORTADO
044300           ELSE
044400               IF WS-VALOR-A-RECORTAR > 100
044500                   MOVE 100 TO WS-VALOR-RECORTADO
044600               ELSE
044700                   MOVE WS-VALOR-A-RECORTAR TO WS-VALOR-RECORTADO
044800               END-IF
044900           END-IF.
045000       2350-EXIT.
045100           EXIT.
045200
045300      *------------------------------------------------------------------
045400      * 2400-PUNTAJE-FINAL (U2) - RAW = 0.5 SPREAD + 0.3 VOLUMEN +
045500      * 0.2 OI; PUNTAJE = REDONDEO(RAW * COMPLETITUD), RECORTADO A
045600      * [0,100]. COMPLETITUD = 1.0 SI AMBOS LIBROS, SI NO 0.7.
045700      *------------------------------------------------------------------
045800       2400-PUNTAJE-FINAL.
045900           IF WS-LIBRO-YES-PRESENTE AND WS-LIBRO-NO-PRESENTE
046000               MOVE 1.0 TO WS-FACTOR-COMPLETITUD
046100           ELSE
046200               MOVE 0.7 TO WS-FACTOR-COMPLETITUD
046300           END-IF.
046400           COMPUTE WS-PUNTAJE-CRUDO ROUNDED =
046500               (0.5 * WS-PUNTAJE-SPREAD) +
046600               (0.3 * WS-PUNTAJE-VOLUMEN) +
046700               (0.2 * WS-PUNTAJE-OI).
046800           COMPUTE WS-PUNTAJE-FINAL ROUNDED =
046900                   WS-PUNTAJE-CRUDO * WS-FACTOR-COMPLETITUD.
047000           MOVE WS-PUNTAJE-FINAL TO WS-VALOR-A-RECORTAR.
047100           PERFORM 2350-RECORTAR-0-100 THRU 2350-EXIT.
047200           MOVE WS-VALOR-RECORTADO TO WS-PUNTAJE-FINAL.
047300       2400-EXIT.
047400           EXIT.
047500
047600      *==================================================================
047700      * SERIE 4000 - RUTINA DE SALIDA DEL SORT (U2 PASOS 3-6): DEVUELVE
047800      * LOS REGISTROS YA ORDENADOS DESCENDENTE, FILTRA >= 50, IMPRIME
047900      * HASTA 20 Y CIERRA CON EL TRAILER DE TOTALES.
048000      *==================================================================
048100       4000-IMPRIMIR.
048200           PERFORM 4010-DEVOLVER-SIGUIENTE THRU 4010-EXIT.
048300           PERFORM 4020-CICLO-IMPRESION THRU 4020-EXIT
048400               UNTIL WS-FIN-SORT.
048500           PERFORM 4900-IMPRIMIR-TOTALES THRU 4900-EXIT.
048600       4000-EXIT.
048700           EXIT.
048800
048900       4010-DEVOLVER-SIGUIENTE.
049000           RETURN MKTSRT-FILE
049100               AT END
049200                   SET WS-FIN-SORT TO TRUE
049300                   GO TO 4010-EXIT
049400           END-RETURN.
049500       4010-EXIT.
049600           EXIT.
049700
049800       4020-CICLO-IMPRESION.
049900           IF SRT-SCORE >= 50
050000               ADD 1 TO WS-MERCADOS-TRADABLES
050100               IF WS-MERCADOS-IMPRESOS < 20
050200                   PERFORM 4100-ESCRIBIR-LINEA THRU 4100-EXIT
050300                   ADD 1 TO WS-MERCADOS-IMPRESOS
050400               END-IF
050500           END-IF.
050600           PERFORM 4010-DEVOLVER-SIGUIENTE THRU 4010-EXIT.
050700       4020-EXIT.
050800           EXIT.
050900
051000      *------------------------------------------------------------------
051100      * 4100-ESCRIBIR-LINEA - ARMA Y GRABA UNA LINEA DE RANKED-REPORT.
051200      *------------------------------------------------------------------
051300       4100-ESCRIBIR-LINEA.
051400           MOVE SRT-TITULO TO WS-TITULO-A-SIMPLIFICAR.
051500           PERFORM 5000-SIMPLIFICAR-TITULO THRU 5000-EXIT.
051600           MOVE SRT-SCORE  TO RPT-PUNTAJE.
051700           MOVE WS-TITULO-SIMPLIFICADO TO RPT-TITULO.
051800           WRITE RPT-LINEA.
051900       4100-EXIT.
052000           EXIT.
052100
052200      *------------------------------------------------------------------
052300      * 4900-IMPRIMIR-TOTALES - TRAILER DE CONTROL AL PIE DEL LISTADO.
052400      *------------------------------------------------------------------
052500       4900-IMPRIMIR-TOTALES.
052600           MOVE WS-MERCADOS-LEIDOS     TO WS-LIN-LEIDOS-NUM.
052700           MOVE WS-MERCADOS-TRADABLES  TO WS-LIN-TRADABLES-NUM.
052800           MOVE WS-MERCADOS-IMPRESOS   TO WS-LIN-IMPRESOS-NUM.
052900           DISPLAY 'MKTTRD01 - RESUMEN DE CORRIDA'.
053000           DISPLAY WS-LIN-LEIDOS.
053100           DISPLAY WS-LIN-TRADABLES.
053200           DISPLAY WS-LIN-IMPRESOS.
053300       4900-EXIT.
053400           EXIT.
053500
053600      *==================================================================
053700      * SERIE 5000 - U5 SIMPLIFICACION DE TITULO
053800      *==================================================================
053900      *------------------------------------------------------------------
054000      * 5000-SIMPLIFICAR-TITULO - SI EL TITULO TIENE MAS DE MAX-ITEMS
054100      * PARTES SEPARADAS POR COMA, DEVUELVE LAS PRIMERAS MAX-ITEMS
054200      * MAS UN CONTADOR DE LAS QUE QUEDARON AFUERA; SI NO, EL TITULO
054300      * QUEDA SIN CAMBIOS.
054400      *------------------------------------------------------------------
054500       5000-SIMPLIFICAR-TITULO.
054600           MOVE 0 TO WS-CANT-COMAS.
054700           INSPECT WS-TITULO-A-SIMPLIFICAR TALLYING WS-CANT-COMAS
054800                   FOR ALL ','.
054900           COMPUTE WS-CANT-PARTES-TITULO = WS-CANT-COMAS + 1.
055000           IF WS-CANT-PARTES-TITULO <= WS-MAX-ITEMS
055100               MOVE WS-TITULO-A-SIMPLIFICAR TO WS-TITULO-SIMPLIFICADO
055200           ELSE
055300               MOVE SPACES TO WS-TABLA-PARTES
055400               UNSTRING WS-TITULO-A-SIMPLIFICAR DELIMITED BY ','
055500                   INTO WS-PARTE(1) WS-PARTE(2) WS-PARTE(3)
055600               END-UNSTRING
055700               PERFORM 5100-RECORTAR-ESPACIOS THRU 5100-EXIT
055800                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 3
055900               COMPUTE WS-N-MAS = WS-CANT-PARTES-TITULO - WS-MAX-ITEMS
056000               PERFORM 5200-ARMAR-TITULO-CORTO THRU 5200-EXIT
056100           END-IF.
056200       5000-EXIT.
056300           EXIT.
056400
056500      *------------------------------------------------------------------
056600      * 5100-RECORTAR-ESPACIOS - RECORTA ESPACIOS A IZQUIERDA Y
056700      * DERECHA DE WS-PARTE(WS-I) Y GUARDA EL LARGO RESULTANTE EN
056800      * WS-LARGO-PARTE(WS-I) (SIN FUNCION INTRINSECA TRIM).
056900      *------------------------------------------------------------------
057000       5100-RECORTAR-ESPACIOS.
057100           MOVE 1  TO WS-POS-INICIO.
057200           MOVE 60 TO WS-POS-FIN.
057300           PERFORM 5110-BUSCAR-INICIO THRU 5110-EXIT
057400               UNTIL WS-POS-INICIO > 60
057500                  OR WS-PARTE(WS-I)(WS-POS-INICIO:1) NOT = SPACE.
057600           PERFORM 5120-BUSCAR-FIN THRU 5120-EXIT
057700               UNTIL WS-POS-FIN < 1
057800                  OR WS-PARTE(WS-I)(WS-POS-FIN:1) NOT = SPACE.
057900           MOVE SPACES TO WS-PARTE-TEMP.
058000           IF WS-POS-INICIO > WS-POS-FIN
058100               MOVE 0 TO WS-LARGO-PARTE(WS-I)
058200           ELSE
058300               MOVE WS-PARTE(WS-I)
058400                   (WS-POS-INICIO:WS-POS-FIN - WS-POS-INICIO + 1)
058500                                       TO WS-PARTE-TEMP
058600               COMPUTE WS-LARGO-PARTE(WS-I) =
058700                       WS-POS-FIN - WS-POS-INICIO + 1
058800               MOVE WS-PARTE-TEMP TO WS-PARTE(WS-I)
058900           END-IF.
059000       5100-EXIT.
059100           EXIT.
059200
059300       5110-BUSCAR-INICIO.
059400           ADD 1 TO WS-POS-INICIO.
059500       5110-EXIT.
059600           EXIT.
059700
059800       5120-BUSCAR-FIN.
059900           SUBTRACT 1 FROM WS-POS-FIN.
060000       5120-EXIT.
060100           EXIT.
060200
060300      *------------------------------------------------------------------
060400      * 5200-ARMAR-TITULO-CORTO - "PARTE1, PARTE2, PARTE3, ... (+N
060500      * MORE)" - EL "..." ES ASCII, NO EL PUNTO SUSPENSIVO UNICODE
060600      * (EL JUEGO DE CARACTERES EBCDIC DE LA CASA NO LO TIENE).
060700      *------------------------------------------------------------------
060800       5200-ARMAR-TITULO-CORTO.
060900           MOVE SPACES TO WS-TITULO-SIMPLIFICADO.
061000           MOVE WS-N-MAS TO WS-N-MAS-EDITADO.
061100           IF WS-N-MAS < 10
061200               MOVE 2 TO WS-POS-NMAS
061300               MOVE 1 TO WS-LARGO-NMAS
061400           ELSE
061500               MOVE 1 TO WS-POS-NMAS
061600               MOVE 2 TO WS-LARGO-NMAS
061700           END-IF.
061800           MOVE 1 TO WS-PUNTERO-STRING.
061900           STRING WS-PARTE(1)(1:WS-LARGO-PARTE(1))  DELIMITED BY SIZE
062000                  ', '                               DELIMITED BY SIZE
062100                  WS-PARTE(2)(1:WS-LARGO-PARTE(2))  DELIMITED BY SIZE
062200                  ', '                               DELIMITED BY SIZE
062300                  WS-PARTE(3)(1:WS-LARGO-PARTE(3))  DELIMITED BY SIZE
062400                  ', ... (+'                         DELIMITED BY SIZE
062500                  WS-N-MAS-EDITADO(WS-POS-NMAS:WS-LARGO-NMAS)
062600                                                     DELIMITED BY SIZE
062700                  ' more)'                           DELIMITED BY SIZE
062800               INTO WS-TITULO-SIMPLIFICADO
062900               WITH POINTER WS-PUNTERO-STRING
063000           END-STRING.
063100       5200-EXIT.
063200           EXIT.
063300
063400      *==================================================================
063500      * SERIE 9000 - MANEJO DE ABENDS
063600      *==================================================================
063700       9000-ABEND-SIN-FICHERO.
063800           DISPLAY 'MKTTRD01 - ABEND - NO SE PUDO ABRIR SNAPSHOT-FILE'.
063900           DISPLAY 'MKTTRD01 - FILE STATUS: ' WS-STAT-SNAPSHOT.
064000           MOVE 16 TO RETURN-CODE.
064100           STOP RUN.
064200       9000-EXIT.
064300           EXIT.
064400
