000100******************************************************************
000200* DCLGEN TABLE(MKTSNAP)                                          *
000300*        LIBRARY(MD1.MERCADOS.DCA(MKTSNAP))                      *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(SNP-)                                             *
000700*        QUOTE                                                   *
000800*        DBCSDELIM(NO)                                           *
000900*        COLSUFFIX(YES)                                          *
001000* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001100******************************************************************
001200
001300******************************************************************
001400* COBOL DECLARATION FOR TABLE MKTSNAP                            *
001500* USADA COMO AREA DE REGISTRO (FD) DE SNAPSHOT-FILE; SE MUEVE    *
001600* A MKT-REGISTRO (COPY MKTSNREG) PARA EL PROCESO.                *
001700* LOS CAMPOS NUMERICOS VIAJAN COMO X PORQUE EL COLECTOR NO       *
001800* GARANTIZA QUE VENGAN COMPLETOS NI NUMERICOS - 2100-AS-INT-     *
001900* VALIDAR EN MKTIND01 LOS SANEA A CERO CUANDO NO LO SON.         *
002000******************************************************************
002100 01  SNP.
002200*                       TICKER
002300     10 SNP-TICKER      PIC X(20).
002400*                       TIMESTAMP
002500     10 SNP-TIMESTAMP   PIC X(10).
002600*                       TITLE
002700     10 SNP-TITLE       PIC X(60).
002800*                       EVENT_TICKER
002900     10 SNP-EVENT-TICKER  PIC X(20).
003000*                       CATEGORY
003100     10 SNP-CATEGORY    PIC X(20).
003200*                       STATUS
003300     10 SNP-STATUS      PIC X(10).
003400*                       CLOSE_TIME
003500     10 SNP-CLOSE-TIME  PIC X(10).
003600*                       YES_BID
003700     10 SNP-YES-BID     PIC X(02).
003800*                       YES_ASK
003900     10 SNP-YES-ASK     PIC X(02).
004000*                       NO_BID
004100     10 SNP-NO-BID      PIC X(02).
004200*                       NO_ASK
004300     10 SNP-NO-ASK      PIC X(02).
004400*                       VOLUME
004500     10 SNP-VOLUME      PIC X(09).
004600*                       OPEN_INTEREST
004700     10 SNP-OPEN-INTEREST  PIC X(09).
004800*                       LAST_TRADE_PRICE
004900     10 SNP-LAST-TRADE-PRICE  PIC X(02).
005000     10 FILLER          PIC X(01).
005100******************************************************************
005200* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 14      *
005300******************************************************************
