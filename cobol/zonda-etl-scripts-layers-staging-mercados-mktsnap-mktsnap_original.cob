000100******************************************************************
000200* COPYBOOK      : MKTSNAP                                         *
000300* APLICACION    : MERCADOS - CAPTURA DE COTIZACIONES              *
000400* DESCRIPCION   : LAYOUT DE TRABAJO (WORKING-STORAGE) DE LA       *
000500*                 FOTO DE UN MERCADO BINARIO EN UN INSTANTE DE    *
000600*                 OBSERVACION. VERSION MANTENIDA A MANO, CON      *
000700*                 PREFIJO MKT-, GRUPOS Y CONDICIONES 88 -         *
000800*                 GEMELA DEL DCLGEN PLANO MKTSNAP.COB.            *
000900*                                                                 *
001000* HISTORIAL DE CAMBIOS                                            *
001100*   FECHA      PROGRAMADOR   TICKET     DESCRIPCION               *
001200*   ---------- ------------- ---------- ------------------------- *
001300*   1988-03-14 J.L.EGUREN    Z-0100     ALTA INICIAL DEL LAYOUT   *
001400*   1989-11-02 J.L.EGUREN    Z-0142     SE AGREGA FECHA-CIERRE    *
001500*                            Y CATEGORIA A PEDIDO DE OPERACIONES  *
001600*   1991-06-20 M.C.SOSA      Z-0209     COMP-3 EN IMPORTES DE     *
001700*                            VOLUMEN Y OPEN INTEREST              *
001800*   1994-02-08 M.C.SOSA      Z-0261     88 DE ESTADO DE MERCADO   *
001900*   1996-09-30 R.A.PEIRANO   Z-0318     REDEFINES DE FECHAS PARA  *
002000*                            EL CALCULO DE TIEMPO A VENCIMIENTO   *
002100*   1998-12-01 R.A.PEIRANO   Y2K-004    REVISION Y2K - LAS FECHAS *
002200*                            YA VIAJABAN EN EPOCH, SIN IMPACTO    *
002300*   1999-01-11 R.A.PEIRANO   Y2K-004    CIERRE DE PROYECTO Y2K    *
002400*   2001-05-17 D.QUIROGA     Z-0402     SE AGREGA LAST-TRADE-     *
002500*                            PRICE PEDIDO POR MESA DE OPERACIONES *
002600*   2003-08-25 D.QUIROGA     Z-0455     FILLER DE CIERRE A 200    *
002700*                            POSICIONES PARA CRECIMIENTO FUTURO   *
002800******************************************************************
002900 01  MKT-REGISTRO.
003000     05  MKT-CLAVE.
003100         10  MKT-TICKER              PIC X(20).
003200         10  MKT-TIMESTAMP           PIC 9(10).
003300*        REDEFINES 96-08 : DESGLOSE DEL TIMESTAMP EN SEGUNDOS
003400*        PARA CALCULOS DE ANTIGUEDAD SIN VOLVER A LEER EL CAMPO
003500         10  MKT-TIMESTAMP-R REDEFINES MKT-TIMESTAMP
003600                                     PIC 9(10).
003700     05  MKT-DESCRIPCION.
003800         10  MKT-TITULO              PIC X(60).
003900         10  MKT-EVENTO-TICKER       PIC X(20).
004000         10  MKT-CATEGORIA           PIC X(20).
004100         10  MKT-ESTADO              PIC X(10).
004200             88  MKT-ESTADO-ACTIVO           VALUE 'ACTIVE'.
004300             88  MKT-ESTADO-ABIERTO          VALUE 'OPEN'.
004400             88  MKT-ESTADO-CERRADO          VALUE 'CLOSED'.
004500         10  MKT-FECHA-CIERRE        PIC 9(10).
004600*        REDEFINES 96-08 : IDEM ARRIBA, VISTA ALTERNATIVA PARA
004700*        EL PARRAFO QUE CALCULA TIEMPO A VENCIMIENTO EN HORAS
004800         10  MKT-FECHA-CIERRE-R REDEFINES MKT-FECHA-CIERRE
004900                                     PIC 9(10).
005000     05  MKT-LIBRO-YES.
005100         10  MKT-YES-BID             PIC 9(2).
005200         10  MKT-YES-ASK             PIC 9(2).
005300     05  MKT-LIBRO-NO.
005400         10  MKT-NO-BID              PIC 9(2).
005500         10  MKT-NO-ASK              PIC 9(2).
005600     05  MKT-ACTIVIDAD.
005700         10  MKT-VOLUMEN             PIC 9(9)      USAGE COMP-3.
005800         10  MKT-OPEN-INTEREST       PIC 9(9)      USAGE COMP-3.
005900         10  MKT-ULTIMO-PRECIO       PIC 9(2).
006000     05  MKT-INDICADORES-CAPTURA.
006100         10  MKT-IND-CAMPOS-OK       PIC X(01)   VALUE 'S'.
006200             88  MKT-CAMPOS-COMPLETOS        VALUE 'S'.
006300             88  MKT-CAMPOS-INCOMPLETOS      VALUE 'N'.
006400         10  MKT-IND-COLECCION-OK    PIC X(01)   VALUE 'S'.
006500             88  MKT-CAPTURADO-EN-COLECCION  VALUE 'S'.
006600     05  FILLER                      PIC X(200)  VALUE SPACES.
